000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  DOKRANK.
000030 AUTHOR. ANNE KOWALSKI.
000040 INSTALLATION. COBOL DEV CENTER.
000050 DATE-WRITTEN. 04/11/89.
000060 DATE-COMPILED. 04/11/89.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM RANKS THE SCORED POSE FILE FROM DOKSCOR
000130*          TWO WAYS.  A CONFORMATION (ONE TITLE/LIGNUM PAIR) MAY
000140*          HAVE BEEN DOCKED AGAINST SEVERAL PROTEINS - ITS "BEST"
000150*          PROTEIN IS WHICHEVER ONE GAVE IT THE LOWEST TOTAL
000160*          SCORE.  THE POSE FILE IS NOT IN CONFORMATION ORDER (IT
000170*          IS STILL IN PROTEIN-FILE ORDER FROM THE DOCKING RUN),
000180*          SO STEP ONE IS A SORT ON TITLE/LIGNUM/TOTAL-SCORE -
000190*          ONCE SORTED, THE FIRST RECORD OF EACH TITLE/LIGNUM
000200*          GROUP IS ITS WINNER, THE SAME "DETECT THE KEY CHANGE"
000210*          LOGIC THE DAILY CHARGES UPDATE USES FOR A PATIENT'S
000220*          TREATMENT RECORDS.  AS EACH WINNER IS FOUND, A RUNNING
000230*          TABLE OF PER-PROTEIN BEST-COUNTS AND SCORE SUMS IS
000240*          BUILT FOR THE SECOND RANKING.
000250*
000260*          THE CONFORMATION WINNERS ARE THEN SORTED BY TOTAL
000270*          SCORE ASCENDING FOR DOKCRNK, AND THE PROTEIN TABLE IS
000280*          WRITTEN OUT AND SORTED BY BEST-COUNT DESCENDING, THEN
000290*          AVERAGE TOTAL SCORE ASCENDING, FOR DOKPRNK.  A PROTEIN
000300*          THAT NEVER WON A CONFORMATION NEVER GOES IN THE TABLE
000310*          AND SO NEVER APPEARS ON DOKPRNK.
000320*
000330******************************************************************
000340
000350        INPUT FILE              -   DOK0001.DOKSCR1
000360
000370        OUTPUT FILE PRODUCED    -   DOK0001.DOKCRNK  (CONFORMATIONS)
000380
000390        OUTPUT FILE PRODUCED    -   DOK0001.DOKPRNK  (PROTEINS)
000400
000410        OUTPUT FILE PRODUCED    -   DOK0001.DOKRCNT  (RUN COUNTS)
000420
000430        DUMP FILE               -   SYSOUT
000440
000450******************************************************************
000460*CHANGE LOG.
000470*
000480* 04/11/89  AK     INITIAL VERSION - WRITTEN FOR THE DOCKING
000490*                   SCORE/RANK BATCH, PATTERNED ON THE PATIENT
000500*                   TREATMENT CHARGES UPDATE'S KEY-CHANGE LOGIC.
000510* 01/09/91  AK     ADDED THE TITLE/LIGNUM/TOTAL-SCORE SORT AHEAD
000520*                   OF THE KEY-CHANGE PASS - THE RAW POSE FILE
000530*                   TURNED OUT NOT TO BE IN CONFORMATION ORDER
000540*                   LIKE THE ORIGINAL DESIGN ASSUMED - REQUEST
000550*                   #1665.
000560* 08/17/93  JS     ADDED THE SECOND SORT (TOTAL SCORE ASCENDING)
000570*                   FOR DOKCRNK, AND THE PROTEIN BEST-COUNT TABLE
000580*                   AND ITS SORT FOR DOKPRNK - REQUEST #2904.
000590* 03/06/95  TGD    RAISED THE PROTEIN TABLE FROM 25 TO 50 ROWS TO
000600*                   MATCH DOKCLEN - REQUEST #4233.
000610* 06/30/98  RA     Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
000620*                   NO CHANGES REQUIRED.  SIGNED OFF PER Y2K
000630*                   PROJECT REQUEST #6102.
000640* 02/22/99  TGD    VERIFIED AGAIN UNDER THE Y2K TEST PLAN - NO
000650*                   IMPACT, RAN CLEAN.
000660* 11/14/01  AK     ADDED DOKRCNT SO DOKRPRT DOES NOT HAVE TO
000670*                   RE-OPEN DOKSCR1 JUST TO COUNT ITS RECORDS FOR
000680*                   THE RUN LOG - REQUEST #7390.
000690* 06/19/03  AK     DROPPED CLASS VALID-ALPHA FROM SPECIAL-NAMES - IT
000700*                   WAS NEVER TESTED ANYWHERE IN THIS PROGRAM AND
000710*                   ISN'T A CLAUSE THIS SHOP USES - REQUEST #7701.
000720*
000730******************************************************************
000740 ENVIRONMENT DIVISION.
000750 CONFIGURATION SECTION.
000760 SOURCE-COMPUTER. IBM-390.
000770 OBJECT-COMPUTER. IBM-390.
000780 SPECIAL-NAMES.
000790     C01 IS TOP-OF-FORM
000800     UPSI-0 ON STATUS IS DOK-TEST-RUN
000810            OFF STATUS IS DOK-PROD-RUN.
000820 INPUT-OUTPUT SECTION.
000830 FILE-CONTROL.
000840     SELECT SYSOUT
000850     ASSIGN TO UT-S-SYSOUT
000860       ORGANIZATION IS SEQUENTIAL.
000870
000880     SELECT DOKSCR1
000890     ASSIGN TO UT-S-DOKSCR1
000900       ACCESS MODE IS SEQUENTIAL
000910       FILE STATUS IS S1CODE.
000920
000930     SELECT DOKCNF-SORT-FILE
000940     ASSIGN TO UT-S-DOKCNFS.
000950
000960     SELECT DOKCNF1
000970     ASSIGN TO UT-S-DOKCNF1
000980       ACCESS MODE IS SEQUENTIAL
000990       FILE STATUS IS C1CODE.
001000
001010     SELECT DOKCONF
001020     ASSIGN TO UT-S-DOKCONF
001030       ACCESS MODE IS SEQUENTIAL
001040       FILE STATUS IS CFCODE.
001050
001060     SELECT DOKCRNK
001070     ASSIGN TO UT-S-DOKCRNK
001080       ACCESS MODE IS SEQUENTIAL
001090       FILE STATUS IS CRCODE.
001100
001110     SELECT DOKPRO-SORT-FILE
001120     ASSIGN TO UT-S-DOKPROS.
001130
001140     SELECT DOKPROT
001150     ASSIGN TO UT-S-DOKPROT
001160       ACCESS MODE IS SEQUENTIAL
001170       FILE STATUS IS PFCODE.
001180
001190     SELECT DOKPRNK
001200     ASSIGN TO UT-S-DOKPRNK
001210       ACCESS MODE IS SEQUENTIAL
001220       FILE STATUS IS PRCODE.
001230
001240     SELECT DOKRCNT
001250     ASSIGN TO UT-S-DOKRCNT
001260       ACCESS MODE IS SEQUENTIAL
001270       FILE STATUS IS RCCODE.
001280
001290 DATA DIVISION.
001300 FILE SECTION.
001310 FD  SYSOUT
001320     RECORDING MODE IS F
001330     LABEL RECORDS ARE STANDARD
001340     RECORD CONTAINS 140 CHARACTERS
001350     BLOCK CONTAINS 0 RECORDS
001360     DATA RECORD IS SYSOUT-REC.
001370 01  SYSOUT-REC  PIC X(140).
001380
001390****** THIS FILE IS THE SCORED POSE FILE WRITTEN BY DOKSCOR, IN
001400****** PROTEIN-FILE ORDER, NOT CONFORMATION ORDER
001410 FD  DOKSCR1
001420     RECORDING MODE IS F
001430     LABEL RECORDS ARE STANDARD
001440     RECORD CONTAINS 213 CHARACTERS
001450     BLOCK CONTAINS 0 RECORDS
001460     DATA RECORD IS DOK-SCR1-REC-DATA.
001470 01  DOK-SCR1-REC-DATA PIC X(213).
001480
001490****** SORT WORK FILE FOR BOTH RANKING SORTS BELOW - THE DETAIL
001500****** RECORD LAYOUT MATCHES DOK-SCORE-REC FIELD FOR FIELD
001510 SD  DOKCNF-SORT-FILE
001520     RECORD CONTAINS 213 CHARACTERS
001530     DATA RECORD IS SRT-SCORE-REC.
001540 01  SRT-SCORE-REC.
001550     05  SRT-RECORD-TYPE         PIC X(01).
001560     05  SRT-TITLE               PIC X(20).
001570     05  SRT-LIGNUM              PIC 9(05).
001580     05  SRT-PROTEIN-NAME        PIC X(20).
001590     05  SRT-TOTAL-SCORE         PIC 9V9(06).
001600     05  SRT-DOCKING-SCORE       PIC 9V9(06).
001610     05  SRT-ENERGY-SCORE        PIC 9V9(06).
001620     05  SRT-RAW-METRICS.
001630         10  SRT-R-METRIC-VAL OCCURS 13 TIMES
001640                               PIC S9(05)V9(04).
001650     05  SRT-MISSING-FLAGS.
001660         10  SRT-MISS-FLAG OCCURS 13 TIMES PIC X(01).
001670     05  FILLER                  PIC X(16).
001680
001690****** SORTED-BY-CONFORMATION WORK FILE - PRODUCED BY SORT 1
001700 FD  DOKCNF1
001710     RECORDING MODE IS F
001720     LABEL RECORDS ARE STANDARD
001730     RECORD CONTAINS 213 CHARACTERS
001740     BLOCK CONTAINS 0 RECORDS
001750     DATA RECORD IS DOK-CNF1-REC-DATA.
001760 01  DOK-CNF1-REC-DATA PIC X(213).
001770
001780****** ONE WINNING (BEST-PROTEIN) RECORD PER CONFORMATION, IN
001790****** CONFORMATION-KEY ORDER, BUILT BY 200-BUILD-CONFORMATIONS
001800 FD  DOKCONF
001810     RECORDING MODE IS F
001820     LABEL RECORDS ARE STANDARD
001830     RECORD CONTAINS 213 CHARACTERS
001840     BLOCK CONTAINS 0 RECORDS
001850     DATA RECORD IS DOK-CONF-REC-DATA.
001860 01  DOK-CONF-REC-DATA PIC X(213).
001870
001880****** FINAL CONFORMATION-RANKING OUTPUT FOR DOKRPRT - SORTED BY
001890****** TOTAL SCORE ASCENDING, PLUS A TRAILER REC
001900 FD  DOKCRNK
001910     RECORDING MODE IS F
001920     LABEL RECORDS ARE STANDARD
001930     RECORD CONTAINS 213 CHARACTERS
001940     BLOCK CONTAINS 0 RECORDS
001950     DATA RECORD IS DOK-CRNK-REC-DATA.
001960 01  DOK-CRNK-REC-DATA PIC X(213).
001970
001980****** SORT WORK FILE FOR THE PROTEIN-RANKING SORT - LAYOUT
001990****** MATCHES DOK-PROT-REC FIELD FOR FIELD
002000 SD  DOKPRO-SORT-FILE
002010     RECORD CONTAINS 100 CHARACTERS
002020     DATA RECORD IS SRTP-PROT-REC.
002030 01  SRTP-PROT-REC.
002040     05  SRTP-RECORD-TYPE        PIC X(01).
002050     05  SRTP-PROTEIN-NAME       PIC X(20).
002060     05  SRTP-BEST-COUNT         PIC 9(05).
002070     05  SRTP-SUM-TOTAL-SCORE    PIC 9(07)V9(06).
002080     05  SRTP-SUM-DOCKING-SCORE  PIC 9(07)V9(06).
002090     05  SRTP-SUM-ENERGY-SCORE   PIC 9(07)V9(06).
002100     05  SRTP-AVG-TOTAL-SCORE    PIC 9V9(06).
002110     05  SRTP-AVG-DOCKING-SCORE  PIC 9V9(06).
002120     05  SRTP-AVG-ENERGY-SCORE   PIC 9V9(06).
002130     05  FILLER                  PIC X(14).
002140
002150****** ONE ROW PER PROTEIN THAT WON AT LEAST ONE CONFORMATION,
002160****** BUILT BY 500-WRITE-PROTEIN-WORK FROM THE RUNNING TABLE
002170 FD  DOKPROT
002180     RECORDING MODE IS F
002190     LABEL RECORDS ARE STANDARD
002200     RECORD CONTAINS 100 CHARACTERS
002210     BLOCK CONTAINS 0 RECORDS
002220     DATA RECORD IS DOK-PROT-FILE-REC-DATA.
002230 01  DOK-PROT-FILE-REC-DATA PIC X(100).
002240
002250****** FINAL PROTEIN-RANKING OUTPUT FOR DOKRPRT - SORTED BY
002260****** BEST-COUNT DESCENDING, AVG TOTAL SCORE ASCENDING
002270 FD  DOKPRNK
002280     RECORDING MODE IS F
002290     LABEL RECORDS ARE STANDARD
002300     RECORD CONTAINS 100 CHARACTERS
002310     BLOCK CONTAINS 0 RECORDS
002320     DATA RECORD IS DOK-PRNK-REC-DATA.
002330 01  DOK-PRNK-REC-DATA PIC X(100).
002340
002350****** ONE-RECORD SUMMARY FOR DOKRPRT'S RUN LOG - SPARES DOKRPRT
002360****** FROM RE-READING DOKSCR1 JUST TO COUNT ITS RECORDS
002370 FD  DOKRCNT
002380     RECORDING MODE IS F
002390     LABEL RECORDS ARE STANDARD
002400     RECORD CONTAINS 40 CHARACTERS
002410     BLOCK CONTAINS 0 RECORDS
002420     DATA RECORD IS DOK-RUNCNT-REC.
002430 01  DOK-RUNCNT-REC.
002440     05  RCT-RECORDS-READ        PIC 9(09).
002450     05  RCT-CONFORMATIONS-RANKED PIC 9(07).
002460     05  RCT-PROTEINS-RANKED     PIC 9(05).
002470     05  FILLER                  PIC X(19).
002480
002490 WORKING-STORAGE SECTION.
002500
002510 01  FILE-STATUS-CODES.
002520     05  S1CODE                  PIC X(02).
002530     05  C1CODE                  PIC X(02).
002540     05  CFCODE                  PIC X(02).
002550     05  CRCODE                  PIC X(02).
002560     05  PFCODE                  PIC X(02).
002570     05  PRCODE                  PIC X(02).
002580     05  RCCODE                  PIC X(02).
002590
002600** QSAM RECORD - ONE SCORED POSE, SHARED WITH DOKSCOR
002610 COPY DOKSREC.
002620
002630***  TRAILER VIEW OF THE SCORED RECORD SLOT, SAME LAYOUT DOKSCOR
002640***  USED TO BUILD DOKSCR1'S TRAILER
002650 01  WS-SCR-TRAILER-VIEW REDEFINES DOK-SCORE-REC.
002660     05  STR-RECORD-TYPE         PIC X(01).
002670     05  STR-RECORD-COUNT        PIC 9(09).
002680     05  FILLER                  PIC X(203).
002690
002700***  TRAILER VIEW BUILT BY 600-SORT2-OUT FOR DOKCRNK
002710 01  WS-CONF-TRAILER-VIEW REDEFINES DOK-SCORE-REC.
002720     05  CTR-RECORD-TYPE         PIC X(01).
002730     05  CTR-RECORD-COUNT        PIC 9(09).
002740     05  FILLER                  PIC X(203).
002750
002760** QSAM RECORD - ONE PROTEIN'S RANKING STATISTICS
002770 COPY DOKPREC.
002780
002790***  TRAILER VIEW BUILT BY 650-SORT3-OUT FOR DOKPRNK
002800 01  WS-PROT-TRAILER-VIEW REDEFINES DOK-PROT-REC.
002810     05  PTR-RECORD-TYPE         PIC X(01).
002820     05  PTR-RECORD-COUNT        PIC 9(09).
002830     05  FILLER                  PIC X(90).
002840
002850***  RUNNING PER-PROTEIN TABLE BUILT AS EACH CONFORMATION'S
002860***  WINNER IS FOUND - AN UNUSED ROW'S NAME STAYS SPACES SO IT
002870***  NEVER MATCHES A SEARCH
002880 01  WS-PROTEIN-STAT-TABLE.
002890     05  PS-TABLE-ENTRY OCCURS 50 TIMES INDEXED BY PRO-IDX.
002900         10  PS-PROTEIN-NAME     PIC X(20).
002910         10  PS-BEST-COUNT       PIC 9(05) COMP.
002920         10  PS-SUM-TOTAL-SCORE  PIC 9(07)V9(06) COMP-3.
002930         10  PS-SUM-DOCKING-SCORE PIC 9(07)V9(06) COMP-3.
002940         10  PS-SUM-ENERGY-SCORE PIC 9(07)V9(06) COMP-3.
002950         10  FILLER              PIC X(04).
002960
002970 01  WS-RANK-COUNTS.
002980     05  RECORDS-READ             PIC 9(09) COMP.
002990     05  CONFORMATIONS-RANKED     PIC 9(07) COMP.
003000     05  PROTEINS-LOADED          PIC 9(02) COMP.
003010
003020 01  WS-RANK-COUNTS-DISPLAY REDEFINES WS-RANK-COUNTS.
003030     05  FILLER                  PIC X(11).
003040
003050 01  WS-SYSOUT-REC.
003060     05  MSG                     PIC X(80).
003070     05  FILLER                  PIC X(60).
003080
003090 77  WS-DATE                     PIC 9(06).
003100
003110 01  MISC-WS-FLDS.
003120     05 PARA-NAME                PIC X(20) VALUE SPACES.
003130     05 HOLD-TITLE               PIC X(20) VALUE SPACES.
003140     05 HOLD-LIGNUM              PIC 9(05) VALUE ZERO.
003150
003160 01  FLAGS-AND-SWITCHES.
003170     05 MORE-SCR1-SW             PIC X(01) VALUE "Y".
003180         88 NO-MORE-SCR1 VALUE "N".
003190     05 MORE-CNF1-SW             PIC X(01) VALUE "Y".
003200         88 NO-MORE-CNF1 VALUE "N".
003210     05 MORE-SORT2-SW            PIC X(01) VALUE "Y".
003220         88 NO-MORE-SORT2 VALUE "N".
003230     05 MORE-SORT3-SW            PIC X(01) VALUE "Y".
003240         88 NO-MORE-SORT3 VALUE "N".
003250
003260 COPY DOKABND.
003270
003280 PROCEDURE DIVISION.
003290     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
003300
003310     SORT DOKCNF-SORT-FILE
003320         ON ASCENDING KEY SRT-TITLE, SRT-LIGNUM, SRT-TOTAL-SCORE
003330         INPUT PROCEDURE IS 100-SORT1-IN THRU 100-EXIT
003340         GIVING DOKCNF1.
003350
003360     PERFORM 200-BUILD-CONFORMATIONS THRU 200-EXIT.
003370     PERFORM 500-WRITE-PROTEIN-WORK THRU 500-EXIT.
003380
003390     SORT DOKCNF-SORT-FILE
003400         ON ASCENDING KEY SRT-TOTAL-SCORE
003410         USING DOKCONF
003420         OUTPUT PROCEDURE IS 600-SORT2-OUT THRU 600-EXIT.
003430
003440     SORT DOKPRO-SORT-FILE
003450         ON DESCENDING KEY SRTP-BEST-COUNT
003460            ASCENDING  KEY SRTP-AVG-TOTAL-SCORE
003470         USING DOKPROT
003480         OUTPUT PROCEDURE IS 650-SORT3-OUT THRU 650-EXIT.
003490
003500     PERFORM 900-CLEANUP THRU 900-EXIT.
003510     MOVE +0 TO RETURN-CODE.
003520     GOBACK.
003530
003540 000-HOUSEKEEPING.
003550     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
003560     DISPLAY "******** BEGIN JOB DOKRANK ********".
003570     ACCEPT  WS-DATE FROM DATE.
003580     INITIALIZE WS-RANK-COUNTS, WS-PROTEIN-STAT-TABLE.
003590     OPEN OUTPUT SYSOUT.
003600 000-EXIT.
003610     EXIT.
003620
003630******************************************************************
003640* SORT 1 INPUT PROCEDURE - RELEASES EVERY DETAIL RECORD OF THE
003650* SCORED POSE FILE TO THE SORT, SO THE NEXT STEP CAN FIND EACH
003660* CONFORMATION'S LOWEST-SCORE PROTEIN BY A SIMPLE KEY CHANGE.
003670******************************************************************
003680 100-SORT1-IN.
003690     MOVE "100-SORT1-IN" TO PARA-NAME.
003700     OPEN INPUT DOKSCR1.
003710     PERFORM 900-READ-DOKSCR1 THRU 900-EXIT.
003720     IF NO-MORE-SCR1
003730         MOVE "EMPTY SCORED POSE FILE" TO ABEND-REASON
003740         GO TO 1000-ABEND-RTN.
003750     PERFORM 110-RELEASE-LOOP THRU 110-EXIT
003760             UNTIL NO-MORE-SCR1 OR DOKS-TRAILER-REC.
003770     IF NOT DOKS-TRAILER-REC
003780         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
003790         GO TO 1000-ABEND-RTN.
003800     IF RECORDS-READ NOT EQUAL TO STR-RECORD-COUNT
003810         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
003820                               TO ABEND-REASON
003830         MOVE RECORDS-READ     TO ACTUAL-VAL
003840         MOVE STR-RECORD-COUNT TO EXPECTED-VAL
003850         WRITE SYSOUT-REC FROM DOK-ABEND-REC
003860         GO TO 1000-ABEND-RTN.
003870     CLOSE DOKSCR1.
003880 100-EXIT.
003890     EXIT.
003900
003910 110-RELEASE-LOOP.
003920     RELEASE SRT-SCORE-REC FROM DOK-SCORE-REC.
003930     ADD +1 TO RECORDS-READ.
003940     PERFORM 900-READ-DOKSCR1 THRU 900-EXIT.
003950 110-EXIT.
003960     EXIT.
003970
003980 900-READ-DOKSCR1.
003990     READ DOKSCR1 INTO DOK-SCORE-REC
004000         AT END MOVE "N" TO MORE-SCR1-SW
004010         GO TO 900-EXIT
004020     END-READ.
004030 900-EXIT.
004040     EXIT.
004050
004060******************************************************************
004070* READS THE SORTED-BY-CONFORMATION WORK FILE.  THE FIRST RECORD
004080* OF EACH TITLE/LIGNUM GROUP IS THE CONFORMATION'S WINNER - ITS
004090* LOWEST TOTAL SCORE - SO A KEY CHANGE IS ALL IT TAKES TO FIND
004100* THE WINNER, SAME AS THE TREATMENT CHARGES UPDATE'S HOLD-
004110* PATIENT-ID LOGIC.
004120******************************************************************
004130 200-BUILD-CONFORMATIONS.
004140     MOVE "200-BUILD-CONFORMATIONS" TO PARA-NAME.
004150     OPEN INPUT DOKCNF1.
004160     OPEN OUTPUT DOKCONF.
004170     MOVE SPACES TO HOLD-TITLE.
004180     MOVE ZERO   TO HOLD-LIGNUM.
004190     PERFORM 950-READ-DOKCNF1 THRU 950-EXIT.
004200     IF NO-MORE-CNF1
004210         MOVE "EMPTY SORTED CONFORMATION FILE" TO ABEND-REASON
004220         GO TO 1000-ABEND-RTN.
004230     PERFORM 210-PROCESS-CNF1-REC THRU 210-EXIT
004240             UNTIL NO-MORE-CNF1 OR DOKS-TRAILER-REC.
004250     CLOSE DOKCNF1, DOKCONF.
004260 200-EXIT.
004270     EXIT.
004280
004290 210-PROCESS-CNF1-REC.
004300     IF DOKS-TITLE NOT = HOLD-TITLE
004310        OR DOKS-LIGNUM NOT = HOLD-LIGNUM
004320         MOVE DOKS-TITLE  TO HOLD-TITLE
004330         MOVE DOKS-LIGNUM TO HOLD-LIGNUM
004340         ADD +1 TO CONFORMATIONS-RANKED
004350         WRITE DOK-CONF-REC-DATA FROM DOK-SCORE-REC
004360         PERFORM 220-ACCUM-PROTEIN-STAT THRU 220-EXIT.
004370     PERFORM 950-READ-DOKCNF1 THRU 950-EXIT.
004380 210-EXIT.
004390     EXIT.
004400
004410 220-ACCUM-PROTEIN-STAT.
004420     PERFORM 420-FIND-OR-ADD-PROTEIN THRU 420-EXIT.
004430     ADD +1 TO PS-BEST-COUNT(PRO-IDX).
004440     ADD DOKS-TOTAL-SCORE   TO PS-SUM-TOTAL-SCORE(PRO-IDX).
004450     ADD DOKS-DOCKING-SCORE TO PS-SUM-DOCKING-SCORE(PRO-IDX).
004460     ADD DOKS-ENERGY-SCORE  TO PS-SUM-ENERGY-SCORE(PRO-IDX).
004470 220-EXIT.
004480     EXIT.
004490
004500 420-FIND-OR-ADD-PROTEIN.
004510     SET PRO-IDX TO 1.
004520     SEARCH PS-TABLE-ENTRY
004530         AT END
004540             ADD +1 TO PROTEINS-LOADED
004550             SET PRO-IDX TO PROTEINS-LOADED
004560             MOVE DOKS-PROTEIN-NAME TO PS-PROTEIN-NAME(PRO-IDX)
004570         WHEN PS-PROTEIN-NAME(PRO-IDX) = DOKS-PROTEIN-NAME
004580             CONTINUE.
004590 420-EXIT.
004600     EXIT.
004610
004620 950-READ-DOKCNF1.
004630     READ DOKCNF1 INTO DOK-SCORE-REC
004640         AT END MOVE "N" TO MORE-CNF1-SW
004650         GO TO 950-EXIT
004660     END-READ.
004670 950-EXIT.
004680     EXIT.
004690
004700******************************************************************
004710* WRITES ONE ROW PER PROTEIN THAT WON AT LEAST ONE CONFORMATION,
004720* AVERAGES COMPUTED FROM THE RUNNING SUMS.
004730******************************************************************
004740 500-WRITE-PROTEIN-WORK.
004750     MOVE "500-WRITE-PROTEIN-WORK" TO PARA-NAME.
004760     OPEN OUTPUT DOKPROT.
004770     PERFORM 510-WRITE-PROTEIN-ROW THRU 510-EXIT
004780             VARYING PRO-IDX FROM 1 BY 1
004790             UNTIL PRO-IDX > PROTEINS-LOADED.
004800     CLOSE DOKPROT.
004810 500-EXIT.
004820     EXIT.
004830
004840 510-WRITE-PROTEIN-ROW.
004850     MOVE 'D' TO DOKP-RECORD-TYPE.
004860     MOVE PS-PROTEIN-NAME(PRO-IDX)      TO DOKP-PROTEIN-NAME.
004870     MOVE PS-BEST-COUNT(PRO-IDX)        TO DOKP-BEST-COUNT.
004880     MOVE PS-SUM-TOTAL-SCORE(PRO-IDX)   TO DOKP-SUM-TOTAL-SCORE.
004890     MOVE PS-SUM-DOCKING-SCORE(PRO-IDX) TO DOKP-SUM-DOCKING-SCORE.
004900     MOVE PS-SUM-ENERGY-SCORE(PRO-IDX)  TO DOKP-SUM-ENERGY-SCORE.
004910     COMPUTE DOKP-AVG-TOTAL-SCORE ROUNDED =
004920             PS-SUM-TOTAL-SCORE(PRO-IDX) / PS-BEST-COUNT(PRO-IDX).
004930     COMPUTE DOKP-AVG-DOCKING-SCORE ROUNDED =
004940             PS-SUM-DOCKING-SCORE(PRO-IDX) / PS-BEST-COUNT(PRO-IDX).
004950     COMPUTE DOKP-AVG-ENERGY-SCORE ROUNDED =
004960             PS-SUM-ENERGY-SCORE(PRO-IDX) / PS-BEST-COUNT(PRO-IDX).
004970     WRITE DOK-PROT-FILE-REC-DATA FROM DOK-PROT-REC.
004980 510-EXIT.
004990     EXIT.
005000
005010******************************************************************
005020* SORT 2 OUTPUT PROCEDURE - WRITES THE CONFORMATION WINNERS IN
005030* TOTAL-SCORE ASCENDING ORDER TO DOKCRNK, PLUS A TRAILER.
005040******************************************************************
005050 600-SORT2-OUT.
005060     MOVE "600-SORT2-OUT" TO PARA-NAME.
005070     OPEN OUTPUT DOKCRNK.
005080     PERFORM 610-RETURN-SORT2-REC THRU 610-EXIT
005090             UNTIL NO-MORE-SORT2.
005100     MOVE 'T' TO CTR-RECORD-TYPE.
005110     MOVE CONFORMATIONS-RANKED TO CTR-RECORD-COUNT.
005120     WRITE DOK-CRNK-REC-DATA FROM WS-CONF-TRAILER-VIEW.
005130     CLOSE DOKCRNK.
005140 600-EXIT.
005150     EXIT.
005160
005170 610-RETURN-SORT2-REC.
005180     RETURN DOKCNF-SORT-FILE INTO DOK-SCORE-REC
005190         AT END
005200             MOVE "N" TO MORE-SORT2-SW
005210             GO TO 610-EXIT
005220     END-RETURN.
005230     WRITE DOK-CRNK-REC-DATA FROM DOK-SCORE-REC.
005240 610-EXIT.
005250     EXIT.
005260
005270******************************************************************
005280* SORT 3 OUTPUT PROCEDURE - WRITES THE PROTEIN TABLE IN BEST-
005290* COUNT DESCENDING / AVG-TOTAL-SCORE ASCENDING ORDER TO DOKPRNK,
005300* PLUS A TRAILER.
005310******************************************************************
005320 650-SORT3-OUT.
005330     MOVE "650-SORT3-OUT" TO PARA-NAME.
005340     OPEN OUTPUT DOKPRNK.
005350     PERFORM 660-RETURN-SORT3-REC THRU 660-EXIT
005360             UNTIL NO-MORE-SORT3.
005370     MOVE 'T' TO PTR-RECORD-TYPE.
005380     MOVE PROTEINS-LOADED TO PTR-RECORD-COUNT.
005390     WRITE DOK-PRNK-REC-DATA FROM WS-PROT-TRAILER-VIEW.
005400     CLOSE DOKPRNK.
005410 650-EXIT.
005420     EXIT.
005430
005440 660-RETURN-SORT3-REC.
005450     RETURN DOKPRO-SORT-FILE INTO DOK-PROT-REC
005460         AT END
005470             MOVE "N" TO MORE-SORT3-SW
005480             GO TO 660-EXIT
005490     END-RETURN.
005500     WRITE DOK-PRNK-REC-DATA FROM DOK-PROT-REC.
005510 660-EXIT.
005520     EXIT.
005530
005540 900-CLEANUP.
005550     MOVE "900-CLEANUP" TO PARA-NAME.
005560     OPEN OUTPUT DOKRCNT.
005570     MOVE RECORDS-READ         TO RCT-RECORDS-READ.
005580     MOVE CONFORMATIONS-RANKED TO RCT-CONFORMATIONS-RANKED.
005590     MOVE PROTEINS-LOADED      TO RCT-PROTEINS-RANKED.
005600     WRITE DOK-RUNCNT-REC.
005610     CLOSE DOKRCNT, SYSOUT.
005620
005630     DISPLAY "** RECORDS READ **".
005640     DISPLAY RECORDS-READ.
005650     DISPLAY "** CONFORMATIONS RANKED **".
005660     DISPLAY CONFORMATIONS-RANKED.
005670     DISPLAY "** PROTEINS RANKED **".
005680     DISPLAY PROTEINS-LOADED.
005690
005700     DISPLAY "******** NORMAL END OF JOB DOKRANK ********".
005710 900-EXIT.
005720     EXIT.
005730
005740 1000-ABEND-RTN.
005750     WRITE SYSOUT-REC FROM DOK-ABEND-REC.
005760     DISPLAY WS-RANK-COUNTS-DISPLAY.
005770     CLOSE SYSOUT.
005780     DISPLAY "*** ABNORMAL END OF JOB- DOKRANK ***" UPON CONSOLE.
005790     DIVIDE ZERO-VAL INTO ONE-VAL.
