000010******************************************************************
000020* DOKPREC  -  PROTEIN RANKING WORK RECORD.  BUILT BY DOKRANK AS  *
000030*             EACH CONFORMATION'S BEST PROTEIN IS CHOSEN, SORTED *
000040*             INTO DOKPRNK, THEN READ BACK BY DOKRPRT TO PRINT   *
000050*             THE PROTEIN-RANKING REPORT.  SAME ONE-COPYBOOK-    *
000060*             SHARED-BY-TWO-STEPS HABIT AS THE HOSPITAL SHOP'S   *
000070*             PATMSTR.                                          *
000080******************************************************************
000090 01  DOK-PROT-REC.
000100     05  DOKP-RECORD-TYPE        PIC X(01).
000110         88  DOKP-DETAIL-REC           VALUE 'D'.
000120         88  DOKP-TRAILER-REC          VALUE 'T'.
000130     05  DOKP-PROTEIN-NAME       PIC X(20).
000140     05  DOKP-BEST-COUNT         PIC 9(05).
000150     05  DOKP-SUM-TOTAL-SCORE    PIC 9(07)V9(06).
000160     05  DOKP-SUM-DOCKING-SCORE  PIC 9(07)V9(06).
000170     05  DOKP-SUM-ENERGY-SCORE   PIC 9(07)V9(06).
000180     05  DOKP-AVG-TOTAL-SCORE    PIC 9V9(06).
000190     05  DOKP-AVG-DOCKING-SCORE  PIC 9V9(06).
000200     05  DOKP-AVG-ENERGY-SCORE   PIC 9V9(06).
000210     05  FILLER                  PIC X(14).
