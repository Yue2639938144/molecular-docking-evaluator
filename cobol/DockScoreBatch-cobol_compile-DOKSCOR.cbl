000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  DOKSCOR.
000030 AUTHOR. JON SAYLES.
000040 INSTALLATION. COBOL DEV CENTER.
000050 DATE-WRITTEN. 03/21/89.
000060 DATE-COMPILED. 03/21/89.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM SCORES EACH NORMALIZED POSE RECORD FROM
000130*          DOKCLEN.  THE METRIC WEIGHT TABLE IS LOADED ONCE AT
000140*          HOUSEKEEPING TIME - A METRIC'S RUN WEIGHT IS ZEROED OUT
000150*          HERE IF IT IS NOT MARKED SELECTED IN DOKWGHT, SO THE
000160*          ENGINE NEVER HAS TO CONSULT THE SELECTED FLAG ITSELF -
000170*          CALC-OPT-SELECTED-SW IS SET THE SAME WAY, ONCE, SO
000180*          DOKMETR KNOWS WHETHER THE RUN SELECTS ANY OPTIONAL
000190*          METRIC AT ALL WITHOUT HAVING TO INFER IT FROM ANY ONE
000200*          POSE'S OWN METRICS -
000210*          THEN THE SAME CALC RECORD IS PASSED TO DOKMETR ON EVERY
000220*          CALL, ONLY THE NORMALIZED VALUES AND MISSING FLAGS
000230*          CHANGING FROM POSE TO POSE.
000240*
000250******************************************************************
000260
000270        INPUT FILE              -   DOK0001.DOKNORM
000280
000290        OUTPUT FILE PRODUCED    -   DOK0001.DOKSCR1
000300
000310        DUMP FILE               -   SYSOUT
000320
000330******************************************************************
000340*CHANGE LOG.
000350*
000360* 03/21/89  JS     INITIAL VERSION - WRITTEN FOR THE DOCKING
000370*                   SCORE/RANK BATCH, PATTERNED ON THE OLD
000380*                   EQUIPMENT-SEARCH/COST-CALL STEP.
000390* 12/11/90  JS     ADDED THE GROUP-WEIGHT CONSTANTS TO THE CALC
000400*                   RECORD SO DOKMETR COULD STOP HARD-CODING THEM.
000410* 06/02/93  TGD    MOVED THE SELECTED-METRIC ZEROING INTO
000420*                   050-BUILD-CALC-CONSTANTS SO IT ONLY RUNS ONCE
000430*                   PER JOB INSTEAD OF ONCE PER POSE - REQUEST
000440*                   #3201.
000450* 06/30/98  RA     Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
000460*                   NO CHANGES REQUIRED.  SIGNED OFF PER Y2K
000470*                   PROJECT REQUEST #6102.
000480* 02/22/99  TGD    VERIFIED AGAIN UNDER THE Y2K TEST PLAN - NO
000490*                   IMPACT, RAN CLEAN.
000500* 08/04/00  JS     ADDED THE NON-ZERO RETURN-CODE ABEND CHECK
000510*                   AFTER THE CALL TO DOKMETR - REQUEST #6588.
000520* 03/04/03  AK     RECORDS-READ WAS PICKING UP THE DOKNORM TRAILER
000530*                   ITSELF IN THE COUNT, ONE MORE THAN DOKCLEN'S
000540*                   OWN RECORD COUNT - MOVED THE COUNTING INTO
000550*                   100-MAINLINE SO ONLY POSE RECORDS ARE TALLIED,
000560*                   SAME AS DOKCLEN DOES ON ITS OWN OUTPUT SIDE -
000570*                   REQUEST #7644.
000580* 06/19/03  AK     ADDED CALC-OPT-SELECTED-SW TO THE CALC RECORD,
000590*                   SET ONCE IN 050-BUILD-CALC-CONSTANTS FROM THE
000600*                   WEIGHT TABLE, SO DOKMETR'S OPTIONAL-GROUP
000610*                   REBALANCE GOES BY WHETHER THE RUN SELECTS ANY
000620*                   OPTIONAL METRIC, NOT BY A SINGLE POSE'S OWN
000630*                   ACCUMULATED OPTIONAL WEIGHT TOTAL.  ALSO DROPPED
000640*                   CLASS VALID-ALPHA FROM SPECIAL-NAMES - NEVER
000650*                   TESTED ANYWHERE IN THIS PROGRAM AND NOT A CLAUSE
000660*                   THIS SHOP USES - REQUEST #7701.
000670*
000680******************************************************************
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710 SOURCE-COMPUTER. IBM-390.
000720 OBJECT-COMPUTER. IBM-390.
000730 SPECIAL-NAMES.
000740     C01 IS TOP-OF-FORM
000750     UPSI-0 ON STATUS IS DOK-TEST-RUN
000760            OFF STATUS IS DOK-PROD-RUN.
000770 INPUT-OUTPUT SECTION.
000780 FILE-CONTROL.
000790     SELECT SYSOUT
000800     ASSIGN TO UT-S-SYSOUT
000810       ORGANIZATION IS SEQUENTIAL.
000820
000830     SELECT DOKNORM
000840     ASSIGN TO UT-S-DOKNORM
000850       ACCESS MODE IS SEQUENTIAL
000860       FILE STATUS IS IFCODE.
000870
000880     SELECT DOKSCR1
000890     ASSIGN TO UT-S-DOKSCR1
000900       ACCESS MODE IS SEQUENTIAL
000910       FILE STATUS IS OFCODE.
000920
000930 DATA DIVISION.
000940 FILE SECTION.
000950 FD  SYSOUT
000960     RECORDING MODE IS F
000970     LABEL RECORDS ARE STANDARD
000980     RECORD CONTAINS 140 CHARACTERS
000990     BLOCK CONTAINS 0 RECORDS
001000     DATA RECORD IS SYSOUT-REC.
001010 01  SYSOUT-REC  PIC X(140).
001020
001030****** THIS FILE IS THE NORMALIZED POSE FILE WRITTEN BY DOKCLEN
001040 FD  DOKNORM
001050     RECORDING MODE IS F
001060     LABEL RECORDS ARE STANDARD
001070     RECORD CONTAINS 287 CHARACTERS
001080     BLOCK CONTAINS 0 RECORDS
001090     DATA RECORD IS DOK-NORM-REC-DATA.
001100 01  DOK-NORM-REC-DATA PIC X(287).
001110
001120****** OUTPUT FILE PRODUCED FOR DOKRANK - ONE SCORED RECORD PER
001130****** POSE, PLUS A TRAILER CARRYING THE RECORD COUNT
001140 FD  DOKSCR1
001150     RECORDING MODE IS F
001160     LABEL RECORDS ARE STANDARD
001170     RECORD CONTAINS 213 CHARACTERS
001180     BLOCK CONTAINS 0 RECORDS
001190     DATA RECORD IS DOK-SCR1-REC-DATA.
001200 01  DOK-SCR1-REC-DATA PIC X(213).
001210
001220 WORKING-STORAGE SECTION.
001230
001240 01  FILE-STATUS-CODES.
001250     05  IFCODE                  PIC X(02).
001260         88 NO-MORE-NORM  VALUE "10".
001270     05  OFCODE                  PIC X(02).
001280         88 CODE-WRITE    VALUE SPACES.
001290
001300** QSAM RECORD - NORMALIZED POSE FROM DOKCLEN
001310 COPY DOKNREC.
001320
001330***  TRAILER VIEW OF THE NORMALIZED RECORD SLOT, USED TO PICK UP
001340***  DOKCLEN'S RECORD COUNT FOR BALANCING
001350 01  WS-NORM-TRAILER-VIEW REDEFINES DOK-NORM-REC.
001360     05  NTR-RECORD-TYPE         PIC X(01).
001370     05  NTR-RECORD-COUNT        PIC 9(09).
001380     05  FILLER                  PIC X(277).
001390
001400** QSAM RECORD - SCORED POSE FOR DOKRANK
001410 COPY DOKSREC.
001420
001430***  TRAILER VIEW OF THE SCORED RECORD SLOT, BUILT BY 999-CLEANUP
001440 01  WS-SCORE-TRAILER-VIEW REDEFINES DOK-SCORE-REC.
001450     05  STR-RECORD-TYPE         PIC X(01).
001460     05  STR-RECORD-COUNT        PIC 9(09).
001470     05  FILLER                  PIC X(203).
001480
001490** SHOP-STANDARD DEFAULT WEIGHT TABLE, LOADED ONCE BELOW
001500 COPY DOKWGHT.
001510
001520***  CALC RECORD PASSED TO DOKMETR ON EVERY CALL - BUILT ONCE AT
001530***  HOUSEKEEPING TIME EXCEPT FOR THE NORM-METRICS/MISSING-FLAGS
001540***  GROUPS, WHICH 200-SCORE-RTN REFRESHES FOR EVERY POSE
001550 01  WS-CALC-REC.
001560     05  CALC-NORM-METRICS OCCURS 13 TIMES PIC 9V9(06).
001570     05  CALC-METRIC-WEIGHT OCCURS 13 TIMES PIC 9V9(04).
001580     05  CALC-METRIC-GROUP OCCURS 13 TIMES PIC X(01).
001590         88  CALC-GRP-DOCKING          VALUE 'D'.
001600         88  CALC-GRP-ENERGY           VALUE 'E'.
001610         88  CALC-GRP-OPTIONAL         VALUE 'O'.
001620     05  CALC-MISSING-FLAGS OCCURS 13 TIMES PIC X(01).
001630         88  CALC-METRIC-MISSING       VALUE 'Y'.
001640     05  CALC-GROUP-WEIGHT OCCURS 3 TIMES PIC 9V9(04).
001650***  'Y' = AT LEAST ONE OPTIONAL METRIC IS SELECTED FOR THIS RUN -
001660***  SET ONCE BELOW IN 050-BUILD-CALC-CONSTANTS, NOT REFRESHED
001670***  PER POSE, SO DOKMETR CAN TELL A RUN WITH NO OPTIONAL METRICS
001680***  SELECTED APART FROM A POSE WHOSE SELECTED ONES ARE MISSING
001690     05  CALC-OPT-SELECTED-SW    PIC X(01).
001700     88  CALC-OPTIONAL-SELECTED      VALUE 'Y'.
001710     05  CALC-TOTAL-SCORE        PIC 9V9(06).
001720     05  CALC-DOCKING-SCORE      PIC 9V9(06).
001730     05  CALC-ENERGY-SCORE       PIC 9V9(06).
001740     05  FILLER                  PIC X(09).
001750
001760***  DEBUG VIEW OF THE CALC RECORD GROUPED BY METRIC GROUP - USED
001770***  ONLY WHEN UPSI-0 IS ON FOR A TEST RUN (SEE 200-SCORE-RTN)
001780 01  WS-CALC-GROUPS REDEFINES WS-CALC-REC.
001790     05  CALC-G-DOCKING OCCURS 2 TIMES PIC 9V9(06).
001800     05  CALC-G-ENERGY OCCURS 2 TIMES PIC 9V9(06).
001810     05  CALC-G-OPTIONAL OCCURS 9 TIMES PIC 9V9(06).
001820
001830 01  WS-SCOR-COUNTS.
001840     05  RECORDS-READ             PIC 9(09) COMP.
001850     05  RECORDS-WRITTEN          PIC 9(09) COMP.
001860     05  WS-RETURN-CD             PIC 9(04) COMP.
001870
001880 01  WS-SCOR-COUNTS-DISPLAY REDEFINES WS-SCOR-COUNTS.
001890     05  FILLER                  PIC X(11).
001900
001910 01  WS-SYSOUT-REC.
001920     05  MSG                     PIC X(80).
001930     05  FILLER                  PIC X(60).
001940
001950 77  WS-DATE                     PIC 9(06).
001960
001970 01  MISC-WS-FLDS.
001980     05 PARA-NAME                PIC X(20) VALUE SPACES.
001990
002000 01  FLAGS-AND-SWITCHES.
002010     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
002020         88 NO-MORE-DATA VALUE "N".
002030
002040 COPY DOKABND.
002050
002060 PROCEDURE DIVISION.
002070     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002080     PERFORM 100-MAINLINE THRU 100-EXIT
002090             UNTIL NO-MORE-DATA OR DOKN-TRAILER-REC.
002100     PERFORM 999-CLEANUP THRU 999-EXIT.
002110     MOVE +0 TO RETURN-CODE.
002120     GOBACK.
002130
002140 000-HOUSEKEEPING.
002150     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002160     DISPLAY "******** BEGIN JOB DOKSCOR ********".
002170     ACCEPT  WS-DATE FROM DATE.
002180     INITIALIZE WS-SCOR-COUNTS, WS-CALC-REC.
002190     MOVE "N" TO CALC-OPT-SELECTED-SW.
002200     PERFORM 050-BUILD-CALC-CONSTANTS THRU 050-EXIT
002210             VARYING WGT-IDX FROM 1 BY 1 UNTIL WGT-IDX > 13.
002220     MOVE WS-DOCKING-GRP-WT  TO CALC-GROUP-WEIGHT(1).
002230     MOVE WS-ENERGY-GRP-WT   TO CALC-GROUP-WEIGHT(2).
002240     MOVE WS-OPTIONAL-GRP-WT TO CALC-GROUP-WEIGHT(3).
002250     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002260     PERFORM 900-READ-DOKNORM THRU 900-EXIT.
002270     IF NO-MORE-DATA
002280         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
002290         GO TO 1000-ABEND-RTN.
002300 000-EXIT.
002310     EXIT.
002320
002330******************************************************************
002340* A METRIC'S CALC WEIGHT IS ITS TABLE WEIGHT UNLESS THE METRIC IS
002350* NOT SELECTED FOR THIS RUN, IN WHICH CASE IT IS ZEROED - DOKMETR
002360* SKIPS ANY METRIC WHOSE CALC WEIGHT IS ZERO.  THE FOUR REQUIRED
002370* METRICS ARE ALWAYS SELECTED; THE NINE OPTIONAL ONES ARE NOT,
002380* UNLESS DOKWGHT MARKS ONE OTHERWISE FOR THIS SHOP.  ALSO SETS
002390* CALC-OPT-SELECTED-SW ONCE, 'Y' IF ANY OPTIONAL METRIC IN THE
002400* TABLE IS SELECTED FOR THIS RUN, SO DOKMETR CAN TELL A RUN WITH
002410* NO OPTIONAL METRICS SELECTED APART FROM A POSE WHOSE SELECTED
002420* ONES JUST HAPPEN TO BE MISSING - REQUEST #7701.
002430******************************************************************
002440 050-BUILD-CALC-CONSTANTS.
002450     MOVE "050-BUILD-CALC-CONSTANTS" TO PARA-NAME.
002460     MOVE WGT-GROUP-CODE(WGT-IDX) TO CALC-METRIC-GROUP(WGT-IDX).
002470     IF WGT-IS-SELECTED(WGT-IDX)
002480         MOVE WGT-WEIGHT(WGT-IDX) TO CALC-METRIC-WEIGHT(WGT-IDX)
002490     ELSE
002500         MOVE ZERO TO CALC-METRIC-WEIGHT(WGT-IDX).
002510     IF WGT-GROUP-OPTIONAL(WGT-IDX) AND WGT-IS-SELECTED(WGT-IDX)
002520         SET CALC-OPTIONAL-SELECTED TO TRUE.
002530 050-EXIT.
002540     EXIT.
002550
002560 100-MAINLINE.
002570     MOVE "100-MAINLINE" TO PARA-NAME.
002580     ADD +1 TO RECORDS-READ.
002590     PERFORM 200-SCORE-RTN THRU 200-EXIT.
002600     ADD +1 TO RECORDS-WRITTEN.
002610     PERFORM 700-WRITE-DOKSCR1 THRU 700-EXIT.
002620     PERFORM 900-READ-DOKNORM THRU 900-EXIT.
002630 100-EXIT.
002640     EXIT.
002650
002660 200-SCORE-RTN.
002670     MOVE "200-SCORE-RTN" TO PARA-NAME.
002680     MOVE DOKN-NORM-METRICS   TO CALC-NORM-METRICS.
002690     MOVE DOKN-MISSING-FLAGS  TO CALC-MISSING-FLAGS.
002700     MOVE ZERO TO WS-RETURN-CD.
002710     CALL 'DOKMETR' USING WS-CALC-REC, WS-RETURN-CD.
002720     IF WS-RETURN-CD NOT EQUAL TO ZERO
002730         MOVE "** NON-ZERO RETURN-CODE FROM DOKMETR"
002740                               TO ABEND-REASON
002750         GO TO 1000-ABEND-RTN.
002760
002770     MOVE 'D'                TO DOKS-RECORD-TYPE.
002780     MOVE DOKN-TITLE         TO DOKS-TITLE.
002790     MOVE DOKN-LIGNUM        TO DOKS-LIGNUM.
002800     MOVE DOKN-PROTEIN-NAME  TO DOKS-PROTEIN-NAME.
002810     MOVE CALC-TOTAL-SCORE   TO DOKS-TOTAL-SCORE.
002820     MOVE CALC-DOCKING-SCORE TO DOKS-DOCKING-SCORE.
002830     MOVE CALC-ENERGY-SCORE  TO DOKS-ENERGY-SCORE.
002840     MOVE DOKN-RAW-METRICS   TO DOKS-RAW-METRICS.
002850     MOVE DOKN-MISSING-FLAGS TO DOKS-MISSING-FLAGS.
002860
002870     IF DOK-TEST-RUN
002880         DISPLAY "TEST-RUN CALC GROUPS: " WS-CALC-GROUPS.
002890 200-EXIT.
002900     EXIT.
002910
002920 700-WRITE-DOKSCR1.
002930     WRITE DOK-SCR1-REC-DATA FROM DOK-SCORE-REC.
002940 700-EXIT.
002950     EXIT.
002960
002970 800-OPEN-FILES.
002980     MOVE "800-OPEN-FILES" TO PARA-NAME.
002990     OPEN INPUT DOKNORM.
003000     OPEN OUTPUT DOKSCR1, SYSOUT.
003010 800-EXIT.
003020     EXIT.
003030
003040 850-CLOSE-FILES.
003050     MOVE "850-CLOSE-FILES" TO PARA-NAME.
003060     CLOSE DOKNORM, DOKSCR1, SYSOUT.
003070 850-EXIT.
003080     EXIT.
003090
003100 900-READ-DOKNORM.
003110     READ DOKNORM INTO DOK-NORM-REC
003120         AT END MOVE "N" TO MORE-DATA-SW
003130         GO TO 900-EXIT
003140     END-READ.
003150 900-EXIT.
003160     EXIT.
003170
003180 999-CLEANUP.
003190     MOVE "999-CLEANUP" TO PARA-NAME.
003200     IF NOT DOKN-TRAILER-REC
003210         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
003220         GO TO 1000-ABEND-RTN.
003230
003240     IF RECORDS-READ NOT EQUAL TO NTR-RECORD-COUNT
003250         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
003260                               TO ABEND-REASON
003270         MOVE RECORDS-READ     TO ACTUAL-VAL
003280         MOVE NTR-RECORD-COUNT TO EXPECTED-VAL
003290         WRITE SYSOUT-REC FROM DOK-ABEND-REC
003300         GO TO 1000-ABEND-RTN.
003310
003320     MOVE 'T' TO STR-RECORD-TYPE.
003330     MOVE RECORDS-WRITTEN TO STR-RECORD-COUNT.
003340     WRITE DOK-SCR1-REC-DATA FROM WS-SCORE-TRAILER-VIEW.
003350
003360     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
003370
003380     DISPLAY "** RECORDS READ **".
003390     DISPLAY RECORDS-READ.
003400     DISPLAY "** RECORDS WRITTEN **".
003410     DISPLAY  RECORDS-WRITTEN.
003420
003430     DISPLAY "******** NORMAL END OF JOB DOKSCOR ********".
003440 999-EXIT.
003450     EXIT.
003460
003470 1000-ABEND-RTN.
003480     WRITE SYSOUT-REC FROM DOK-ABEND-REC.
003490     DISPLAY WS-SCOR-COUNTS-DISPLAY.
003500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
003510     DISPLAY "*** ABNORMAL END OF JOB- DOKSCOR ***" UPON CONSOLE.
003520     DIVIDE ZERO-VAL INTO ONE-VAL.
