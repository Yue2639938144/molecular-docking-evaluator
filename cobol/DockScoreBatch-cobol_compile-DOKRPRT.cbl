000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  DOKRPRT.
000030 AUTHOR. JON SAYLES.
000040 INSTALLATION. COBOL DEV CENTER.
000050 DATE-WRITTEN. 04/19/89.
000060 DATE-COMPILED. 04/19/89.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM PRINTS THE TWO RANKING REPORTS DOKRANK
000130*          BUILT AND WRITES THE RUN LOG.  DOKCRNK IS ALREADY IN
000140*          RANK ORDER (BEST TOTAL SCORE FIRST) SO THIS PROGRAM
000150*          JUST FORMATS AND PAGES IT - NO RE-SORTING, NO
000160*          RE-CALCULATION.  SAME FOR DOKPRNK.  THE METRIC COLUMN
000170*          HEADINGS AND THE "SELECTED METRIC" SUPPRESSION ON THE
000180*          CONFORMATION REPORT COME STRAIGHT OUT OF THE DOKWGHT
000190*          WEIGHT TABLE, THE SAME TABLE DOKSCOR LOADED TO SCORE
000200*          THE RUN, SO THE REPORT ALWAYS MATCHES WHAT WAS ACTUALLY
000210*          SCORED.
000220*
000230*          PAGE-HEADING/COLUMN-HEADING/PAGE-BREAK LOGIC IS THE
000240*          SAME SHAPE AS THE OLD PATIENT TREATMENTS LISTING - A
000250*          LINE COUNTER RESET ON EACH NEW PAGE, BREAK AT 45 LINES.
000260*
000270******************************************************************
000280
000290        INPUT FILE               -   DOK0001.DOKCRNK
000300
000310        INPUT FILE               -   DOK0001.DOKPRNK
000320
000330        INPUT FILE               -   DOK0001.DOKRCNT
000340
000350        OUTPUT FILE PRODUCED     -   DOK0001.CONFRPT
000360
000370        OUTPUT FILE PRODUCED     -   DOK0001.PROTRPT
000380
000390        OUTPUT FILE PRODUCED     -   DOK0001.RUNLOG
000400
000410        DUMP FILE                -   SYSOUT
000420
000430******************************************************************
000440*CHANGE LOG.
000450*
000460* 04/19/89  JS     INITIAL VERSION - ADAPTED FROM THE PATIENT
000470*                   TREATMENTS LISTING'S PAGE-HEADING/COLUMN-
000480*                   HEADING/LINE-COUNT LOGIC FOR THE DOCKING
000490*                   BATCH'S TWO RANKING REPORTS.
000500* 02/08/91  TGD    COLUMN HEADINGS FOR THE OPTIONAL METRICS ARE
000510*                   NOW BUILT FROM DOKWGHT AT RUN TIME INSTEAD OF
000520*                   BEING LITERALS IN THIS PROGRAM, SO A NEW
000530*                   SELECTED METRIC SHOWS UP WITHOUT TOUCHING
000540*                   DOKRPRT - REQUEST #1802.
000550* 09/23/94  MM     ADDED THE RECORD-COUNT BALANCE CHECK AGAINST
000560*                   DOKRCNT - REQUEST #3811.
000570* 06/30/98  RA     Y2K REVIEW - THE PAGE HEADER DATE WINDOWS ITS
000580*                   2-DIGIT YEAR TO 4 DIGITS FOR DISPLAY; WINDOWING
000590*                   RULE CONFIRMED CORRECT THROUGH 2049.  SIGNED
000600*                   OFF PER Y2K PROJECT REQUEST #6102.
000610* 02/22/99  TGD    VERIFIED AGAIN UNDER THE Y2K TEST PLAN - NO
000620*                   IMPACT, RAN CLEAN.
000630* 11/14/01  AK     ADDED RUN LOG OUTPUT (RECORDS READ,
000640*                   CONFORMATIONS RANKED, PROTEINS RANKED) FROM
000650*                   THE NEW DOKRCNT FILE - REQUEST #7390.
000660* 03/04/03  AK     REPLACED THE CURRENT-DATE INTRINSIC FUNCTION
000670*                   CALL IN 000-HOUSEKEEPING WITH A PLAIN ACCEPT
000680*                   FROM DATE AND A NEW 705-BUILD-RUN-DATE
000690*                   PARAGRAPH, SAME AS EVERY OTHER PROGRAM IN THE
000700*                   DOCKING BATCH GETS ITS RUN DATE - REQUEST
000710*                   #7644.
000720* 06/19/03  AK     DROPPED CLASS VALID-ALPHA FROM SPECIAL-NAMES - IT
000730*                   WAS NEVER TESTED ANYWHERE IN THIS PROGRAM AND
000740*                   ISN'T A CLAUSE THIS SHOP USES - REQUEST #7701.
000750*
000760******************************************************************
000770 ENVIRONMENT DIVISION.
000780 CONFIGURATION SECTION.
000790 SOURCE-COMPUTER. IBM-390.
000800 OBJECT-COMPUTER. IBM-390.
000810 SPECIAL-NAMES.
000820     C01 IS NEXT-PAGE
000830     UPSI-0 ON STATUS IS DOK-TEST-RUN
000840            OFF STATUS IS DOK-PROD-RUN.
000850 INPUT-OUTPUT SECTION.
000860 FILE-CONTROL.
000870     SELECT SYSOUT
000880     ASSIGN TO UT-S-SYSOUT
000890       ORGANIZATION IS SEQUENTIAL.
000900
000910     SELECT DOKCRNK
000920     ASSIGN TO UT-S-DOKCRNK
000930       ACCESS MODE IS SEQUENTIAL
000940       FILE STATUS IS CRCODE.
000950
000960     SELECT DOKPRNK
000970     ASSIGN TO UT-S-DOKPRNK
000980       ACCESS MODE IS SEQUENTIAL
000990       FILE STATUS IS PRCODE.
001000
001010     SELECT DOKRCNT
001020     ASSIGN TO UT-S-DOKRCNT
001030       ACCESS MODE IS SEQUENTIAL
001040       FILE STATUS IS RCCODE.
001050
001060     SELECT CONFRPT
001070     ASSIGN TO UT-S-CONFRPT
001080       ACCESS MODE IS SEQUENTIAL
001090       FILE STATUS IS OFCODE.
001100
001110     SELECT PROTRPT
001120     ASSIGN TO UT-S-PROTRPT
001130       ACCESS MODE IS SEQUENTIAL
001140       FILE STATUS IS OFCODE.
001150
001160     SELECT RUNLOG
001170     ASSIGN TO UT-S-RUNLOG
001180       ACCESS MODE IS SEQUENTIAL
001190       FILE STATUS IS OFCODE.
001200
001210 DATA DIVISION.
001220 FILE SECTION.
001230 FD  SYSOUT
001240     RECORDING MODE IS F
001250     LABEL RECORDS ARE STANDARD
001260     RECORD CONTAINS 140 CHARACTERS
001270     BLOCK CONTAINS 0 RECORDS
001280     DATA RECORD IS SYSOUT-REC.
001290 01  SYSOUT-REC  PIC X(140).
001300
001310****** CONFORMATION RANKING FILE BUILT BY DOKRANK - ALREADY IN
001320****** RANK ORDER (LOWEST TOTAL SCORE FIRST)
001330 FD  DOKCRNK
001340     RECORDING MODE IS F
001350     LABEL RECORDS ARE STANDARD
001360     RECORD CONTAINS 213 CHARACTERS
001370     BLOCK CONTAINS 0 RECORDS
001380     DATA RECORD IS DOK-CRNK-REC-DATA.
001390 01  DOK-CRNK-REC-DATA PIC X(213).
001400
001410****** PROTEIN RANKING FILE BUILT BY DOKRANK - ALREADY IN RANK
001420****** ORDER (BEST-COUNT DESCENDING, AVG SCORE ASCENDING)
001430 FD  DOKPRNK
001440     RECORDING MODE IS F
001450     LABEL RECORDS ARE STANDARD
001460     RECORD CONTAINS 100 CHARACTERS
001470     BLOCK CONTAINS 0 RECORDS
001480     DATA RECORD IS DOK-PRNK-REC-DATA.
001490 01  DOK-PRNK-REC-DATA PIC X(100).
001500
001510****** ONE-RECORD RUN COUNTS FILE BUILT BY DOKRANK
001520 FD  DOKRCNT
001530     RECORDING MODE IS F
001540     LABEL RECORDS ARE STANDARD
001550     RECORD CONTAINS 40 CHARACTERS
001560     BLOCK CONTAINS 0 RECORDS
001570     DATA RECORD IS DOK-RUNCNT-REC.
001580 01  DOK-RUNCNT-REC.
001590     05  RCT-RECORDS-READ        PIC 9(09).
001600     05  RCT-CONFORMATIONS-RANKED PIC 9(07).
001610     05  RCT-PROTEINS-RANKED     PIC 9(05).
001620     05  FILLER                  PIC X(19).
001630
001640 FD  CONFRPT
001650     RECORDING MODE IS F
001660     LABEL RECORDS ARE STANDARD
001670     RECORD CONTAINS 231 CHARACTERS
001680     BLOCK CONTAINS 0 RECORDS
001690     DATA RECORD IS CONFRPT-REC-DATA.
001700 01  CONFRPT-REC-DATA  PIC X(231).
001710
001720 FD  PROTRPT
001730     RECORDING MODE IS F
001740     LABEL RECORDS ARE STANDARD
001750     RECORD CONTAINS 60 CHARACTERS
001760     BLOCK CONTAINS 0 RECORDS
001770     DATA RECORD IS PROTRPT-REC-DATA.
001780 01  PROTRPT-REC-DATA  PIC X(60).
001790
001800 FD  RUNLOG
001810     RECORDING MODE IS F
001820     LABEL RECORDS ARE STANDARD
001830     RECORD CONTAINS 80 CHARACTERS
001840     BLOCK CONTAINS 0 RECORDS
001850     DATA RECORD IS RUNLOG-REC-DATA.
001860 01  RUNLOG-REC-DATA  PIC X(80).
001870
001880 WORKING-STORAGE SECTION.
001890
001900 01  FILE-STATUS-CODES.
001910     05  CRCODE                  PIC X(02).
001920     05  PRCODE                  PIC X(02).
001930     05  RCCODE                  PIC X(02).
001940     05  OFCODE                  PIC X(02).
001950         88 CODE-WRITE    VALUE SPACES.
001960
001970** QSAM RECORD - ONE SCORED POSE, SHARED WITH DOKSCOR/DOKRANK
001980 COPY DOKSREC.
001990
002000***  TRAILER VIEW OF THE SCORED RECORD SLOT, SAME LAYOUT DOKRANK
002010***  USED TO BUILD DOKCRNK'S TRAILER
002020 01  WS-SCR-TRAILER-VIEW REDEFINES DOK-SCORE-REC.
002030     05  CTR-RECORD-TYPE         PIC X(01).
002040     05  CTR-RECORD-COUNT        PIC 9(09).
002050     05  FILLER                  PIC X(203).
002060
002070** QSAM RECORD - ONE PROTEIN'S RANKING STATISTICS
002080 COPY DOKPREC.
002090
002100***  TRAILER VIEW OF THE PROTEIN RECORD SLOT, SAME LAYOUT DOKRANK
002110***  USED TO BUILD DOKPRNK'S TRAILER
002120 01  WS-PROT-TRAILER-VIEW REDEFINES DOK-PROT-REC.
002130     05  PTR-RECORD-TYPE         PIC X(01).
002140     05  PTR-RECORD-COUNT        PIC 9(09).
002150     05  FILLER                  PIC X(90).
002160
002170** DEFAULT METRIC WEIGHT TABLE - TELLS THIS PROGRAM WHICH METRIC
002180** COLUMNS TO PRINT AND WHAT TO CALL THEM
002190 COPY DOKWGHT.
002200
002210 01  WS-CONF-HDR-REC.
002220     05  FILLER                  PIC X(01) VALUE SPACE.
002230     05  HDR-DATE.
002240         10  HDR-YY              PIC 9(04).
002250         10  FILLER              PIC X(01) VALUE "-".
002260         10  HDR-MM              PIC 9(02).
002270         10  FILLER              PIC X(01) VALUE "-".
002280         10  HDR-DD              PIC 9(02).
002290     05  FILLER                  PIC X(15) VALUE SPACES.
002300     05  FILLER                  PIC X(40) VALUE
002310         "DOCKING CONFORMATION RANKING REPORT".
002320     05  FILLER                  PIC X(20)
002330                           VALUE "PAGE NUMBER:" JUSTIFIED RIGHT.
002340     05  PAGE-NBR-O              PIC ZZ9.
002350     05  FILLER                  PIC X(141) VALUE SPACES.
002360
002370 01  WS-CONF-COLHDR-REC.
002380     05  FILLER                  PIC X(01) VALUE SPACE.
002390     05  FILLER                  PIC X(20) VALUE "MOLECULE".
002400     05  FILLER                  PIC X(06) VALUE "CONF#".
002410     05  FILLER                  PIC X(08) VALUE "TOTAL".
002420     05  FILLER                  PIC X(08) VALUE "DOCKING".
002430     05  FILLER                  PIC X(08) VALUE "ENERGY".
002440     05  FILLER                  PIC X(22) VALUE "BEST PROTEIN".
002450     05  HDR-METRIC-COL OCCURS 13 TIMES    PIC X(12).
002460
002470 01  WS-CONF-DETAIL-REC.
002480     05  FILLER                  PIC X(01) VALUE SPACE.
002490     05  TITLE-O                 PIC X(20).
002500     05  FILLER                  PIC X(01) VALUE SPACE.
002510     05  LIGNUM-O                PIC ZZZZ9.
002520     05  FILLER                  PIC X(02) VALUE SPACES.
002530     05  TOTAL-SCORE-O           PIC 9.9999.
002540     05  FILLER                  PIC X(02) VALUE SPACES.
002550     05  DOCKING-SCORE-O         PIC 9.9999.
002560     05  FILLER                  PIC X(02) VALUE SPACES.
002570     05  ENERGY-SCORE-O          PIC 9.9999.
002580     05  FILLER                  PIC X(02) VALUE SPACES.
002590     05  BEST-PROTEIN-O          PIC X(20).
002600     05  FILLER                  PIC X(02) VALUE SPACES.
002610     05  METRIC-COL-O OCCURS 13 TIMES
002620                       JUSTIFIED RIGHT     PIC X(12).
002630
002640 01  WS-PROT-HDR-REC.
002650     05  FILLER                  PIC X(01) VALUE SPACE.
002660     05  HDR2-DATE.
002670         10  HDR2-YY             PIC 9(04).
002680         10  FILLER              PIC X(01) VALUE "-".
002690         10  HDR2-MM             PIC 9(02).
002700         10  FILLER              PIC X(01) VALUE "-".
002710         10  HDR2-DD             PIC 9(02).
002720     05  FILLER                  PIC X(05) VALUE SPACES.
002730     05  FILLER                  PIC X(30) VALUE
002740         "DOCKING PROTEIN RANKING REPORT".
002750     05  FILLER                  PIC X(13)
002760                           VALUE "PAGE NUMBER:" JUSTIFIED RIGHT.
002770     05  PAGE2-NBR-O             PIC ZZ9.
002780
002790 01  WS-PROT-COLHDR-REC.
002800     05  FILLER                  PIC X(01) VALUE SPACE.
002810     05  FILLER                  PIC X(20) VALUE "PROTEIN NAME".
002820     05  FILLER                  PIC X(09) VALUE "BEST CNT".
002830     05  FILLER                  PIC X(08) VALUE "AVG TOT".
002840     05  FILLER                  PIC X(08) VALUE "AVG DOCK".
002850     05  FILLER                  PIC X(08) VALUE "AVG NRGY".
002860     05  FILLER                  PIC X(06) VALUE SPACES.
002870
002880 01  WS-PROT-DETAIL-REC.
002890     05  FILLER                  PIC X(01) VALUE SPACE.
002900     05  PROTEIN-NAME-O          PIC X(20).
002910     05  FILLER                  PIC X(02) VALUE SPACES.
002920     05  BEST-COUNT-O            PIC ZZZZZZ9.
002930     05  FILLER                  PIC X(02) VALUE SPACES.
002940     05  AVG-TOTAL-O             PIC 9.9999.
002950     05  FILLER                  PIC X(02) VALUE SPACES.
002960     05  AVG-DOCK-O              PIC 9.9999.
002970     05  FILLER                  PIC X(02) VALUE SPACES.
002980     05  AVG-ENERGY-O            PIC 9.9999.
002990     05  FILLER                  PIC X(06) VALUE SPACES.
003000
003010 01  WS-RUNLOG-LINE.
003020     05  FILLER                  PIC X(01) VALUE SPACE.
003030     05  RUNLOG-LABEL            PIC X(30).
003040     05  RUNLOG-VALUE            PIC ZZZZZZZZ9.
003050     05  FILLER                  PIC X(40) VALUE SPACES.
003060
003070 01  WS-BLANK-LINE.
003080     05  FILLER                  PIC X(231) VALUE SPACES.
003090
003100 01  WS-METRIC-EDIT               PIC -(06)9.9999.
003110
003120 01  WS-RPT-COUNTS.
003130     05  CONFORMATIONS-WRITTEN    PIC 9(07) COMP.
003140     05  PROTEINS-WRITTEN         PIC 9(05) COMP.
003150     05  WS-LINES                 PIC 9(03) COMP.
003160     05  WS-PAGES                 PIC 9(03) COMP.
003170     05  WS-METRIC-SUB            PIC 9(02) COMP.
003180
003190 01  WS-RPT-COUNTS-DISPLAY REDEFINES WS-RPT-COUNTS.
003200     05  FILLER                  PIC X(16).
003210
003220 01  WS-SYSOUT-REC.
003230     05  MSG                     PIC X(80).
003240     05  FILLER                  PIC X(60).
003250
003260 77  WS-DATE                     PIC 9(06).
003270
003280***  CENTURY-WINDOWED BREAKOUT OF WS-DATE FOR THE PAGE HEADERS -
003290***  HDR-YY/HDR2-YY NEED THE FULL 4-DIGIT YEAR, WS-DATE ONLY
003300***  CARRIES THE SAME 2-DIGIT YEAR EVERY OTHER DOKXXX PROGRAM
003310***  ACCEPTS FROM THE SYSTEM - SEE 705-BUILD-RUN-DATE
003320 01  WS-DATE-BREAKOUT REDEFINES WS-DATE.
003330     05  WS-DATE-YY              PIC 9(02).
003340     05  WS-DATE-MM              PIC 9(02).
003350     05  WS-DATE-DD              PIC 9(02).
003360
003370 01  WS-CURRENT-DATE-FIELDS.
003380     05  WS-CENTURY              PIC 9(02).
003390     05  WS-CURRENT-YEAR         PIC 9(04).
003400     05  WS-CURRENT-MONTH        PIC 9(02).
003410     05  WS-CURRENT-DAY          PIC 9(02).
003420     05  FILLER                  PIC X(12).
003430
003440 01  MISC-WS-FLDS.
003450     05 PARA-NAME                PIC X(20) VALUE SPACES.
003460
003470 01  FLAGS-AND-SWITCHES.
003480     05 MORE-CRNK-SW             PIC X(01) VALUE "Y".
003490         88 NO-MORE-CRNK VALUE "N".
003500     05 MORE-PRNK-SW             PIC X(01) VALUE "Y".
003510         88 NO-MORE-PRNK VALUE "N".
003520
003530 COPY DOKABND.
003540
003550 PROCEDURE DIVISION.
003560     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
003570     PERFORM 100-MAINLINE THRU 100-EXIT
003580             UNTIL NO-MORE-CRNK OR CTR-RECORD-TYPE = 'T'.
003590     PERFORM 300-PROTEIN-MAINLINE THRU 300-EXIT
003600             UNTIL NO-MORE-PRNK OR PTR-RECORD-TYPE = 'T'.
003610     PERFORM 400-WRITE-RUNLOG THRU 400-EXIT.
003620     PERFORM 999-CLEANUP THRU 999-EXIT.
003630     MOVE +0 TO RETURN-CODE.
003640     GOBACK.
003650
003660 000-HOUSEKEEPING.
003670     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
003680     DISPLAY "******** BEGIN JOB DOKRPRT ********".
003690     PERFORM 705-BUILD-RUN-DATE THRU 705-EXIT.
003700     MOVE WS-CURRENT-YEAR  TO HDR-YY, HDR2-YY.
003710     MOVE WS-CURRENT-MONTH TO HDR-MM, HDR2-MM.
003720     MOVE WS-CURRENT-DAY   TO HDR-DD, HDR2-DD.
003730     INITIALIZE WS-RPT-COUNTS.
003740     MOVE +1 TO WS-PAGES.
003750     PERFORM 800-OPEN-FILES THRU 800-EXIT.
003760
003770     READ DOKRCNT.
003780     IF RCCODE NOT = "00" AND RCCODE NOT = SPACES
003790         MOVE "EMPTY RUN COUNTS FILE" TO ABEND-REASON
003800         GO TO 1000-ABEND-RTN.
003810
003820     PERFORM 710-BUILD-METRIC-HEADINGS THRU 710-EXIT
003830             VARYING WS-METRIC-SUB FROM 1 BY 1
003840             UNTIL WS-METRIC-SUB > 13.
003850
003860     PERFORM 900-READ-DOKCRNK THRU 900-EXIT.
003870     IF NO-MORE-CRNK
003880         MOVE "EMPTY CONFORMATION RANKING FILE" TO ABEND-REASON
003890         GO TO 1000-ABEND-RTN.
003900
003910     PERFORM 950-READ-DOKPRNK THRU 950-EXIT.
003920     IF NO-MORE-PRNK
003930         MOVE "EMPTY PROTEIN RANKING FILE" TO ABEND-REASON
003940         GO TO 1000-ABEND-RTN.
003950
003960     PERFORM 700-WRITE-CONF-PAGE-HDR THRU 700-EXIT.
003970     PERFORM 720-WRITE-CONF-COLM-HDR THRU 720-EXIT.
003980 000-EXIT.
003990     EXIT.
004000
004010******************************************************************
004020* BUILDS THE 4-DIGIT RUN DATE FOR THE PAGE HEADERS FROM THE SAME
004030* 2-DIGIT SYSTEM DATE EVERY OTHER DOKXXX PROGRAM ACCEPTS - A YEAR
004040* OF 50 OR OVER WINDOWS TO 19XX, UNDER 50 WINDOWS TO 20XX, SAME
004050* SPAN AS THE SHOP'S Y2K WINDOWING RULE ELSEWHERE.
004060******************************************************************
004070 705-BUILD-RUN-DATE.
004080     MOVE "705-BUILD-RUN-DATE" TO PARA-NAME.
004090     ACCEPT WS-DATE FROM DATE.
004100     IF WS-DATE-YY > 49
004110         MOVE 19 TO WS-CENTURY
004120     ELSE
004130         MOVE 20 TO WS-CENTURY.
004140     COMPUTE WS-CURRENT-YEAR = (WS-CENTURY * 100) + WS-DATE-YY.
004150     MOVE WS-DATE-MM TO WS-CURRENT-MONTH.
004160     MOVE WS-DATE-DD TO WS-CURRENT-DAY.
004170 705-EXIT.
004180     EXIT.
004190
004200******************************************************************
004210* BUILDS THE 13 METRIC COLUMN HEADINGS FROM DOKWGHT SO A CHANGE
004220* IN THE WEIGHT TABLE SHOWS UP ON THE REPORT WITHOUT TOUCHING
004230* THIS PROGRAM.
004240******************************************************************
004250 710-BUILD-METRIC-HEADINGS.
004260     MOVE SPACES TO HDR-METRIC-COL(WS-METRIC-SUB).
004270     MOVE WGT-METRIC-NAME(WS-METRIC-SUB)
004280                           TO HDR-METRIC-COL(WS-METRIC-SUB).
004290 710-EXIT.
004300     EXIT.
004310
004320 100-MAINLINE.
004330     MOVE "100-MAINLINE" TO PARA-NAME.
004340     IF WS-LINES > 45
004350         PERFORM 600-CONF-PAGE-BREAK THRU 600-EXIT.
004360
004370     MOVE DOKS-TITLE        TO TITLE-O.
004380     MOVE DOKS-LIGNUM       TO LIGNUM-O.
004390     MOVE DOKS-TOTAL-SCORE  TO TOTAL-SCORE-O.
004400     MOVE DOKS-DOCKING-SCORE TO DOCKING-SCORE-O.
004410     MOVE DOKS-ENERGY-SCORE TO ENERGY-SCORE-O.
004420     MOVE DOKS-PROTEIN-NAME TO BEST-PROTEIN-O.
004430     PERFORM 210-BUILD-METRIC-COLS THRU 210-EXIT
004440             VARYING WS-METRIC-SUB FROM 1 BY 1
004450             UNTIL WS-METRIC-SUB > 13.
004460
004470     WRITE CONFRPT-REC-DATA FROM WS-CONF-DETAIL-REC
004480         AFTER ADVANCING 1.
004490     ADD +1 TO WS-LINES.
004500     ADD +1 TO CONFORMATIONS-WRITTEN.
004510     PERFORM 900-READ-DOKCRNK THRU 900-EXIT.
004520 100-EXIT.
004530     EXIT.
004540
004550 210-BUILD-METRIC-COLS.
004560     IF NOT WGT-IS-SELECTED(WS-METRIC-SUB)
004570         MOVE SPACES TO METRIC-COL-O(WS-METRIC-SUB)
004580     ELSE
004590         IF DOKS-METRIC-MISSING(WS-METRIC-SUB)
004600             MOVE "N/A" TO METRIC-COL-O(WS-METRIC-SUB)
004610         ELSE
004620             MOVE DOKS-R-METRIC-VAL(WS-METRIC-SUB)
004630                                   TO WS-METRIC-EDIT
004640             MOVE WS-METRIC-EDIT TO METRIC-COL-O(WS-METRIC-SUB).
004650 210-EXIT.
004660     EXIT.
004670
004680 600-CONF-PAGE-BREAK.
004690     WRITE CONFRPT-REC-DATA FROM WS-BLANK-LINE(1:231).
004700     PERFORM 700-WRITE-CONF-PAGE-HDR THRU 700-EXIT.
004710     PERFORM 720-WRITE-CONF-COLM-HDR THRU 720-EXIT.
004720 600-EXIT.
004730     EXIT.
004740
004750 700-WRITE-CONF-PAGE-HDR.
004760     MOVE "700-WRITE-CONF-PAGE-HDR" TO PARA-NAME.
004770     MOVE WS-PAGES TO PAGE-NBR-O.
004780     WRITE CONFRPT-REC-DATA FROM WS-CONF-HDR-REC
004790         AFTER ADVANCING NEXT-PAGE.
004800     ADD +1 TO WS-PAGES.
004810     MOVE ZERO TO WS-LINES.
004820 700-EXIT.
004830     EXIT.
004840
004850 720-WRITE-CONF-COLM-HDR.
004860     MOVE "720-WRITE-CONF-COLM-HDR" TO PARA-NAME.
004870     WRITE CONFRPT-REC-DATA FROM WS-CONF-COLHDR-REC
004880         AFTER ADVANCING 2.
004890     ADD +2 TO WS-LINES.
004900 720-EXIT.
004910     EXIT.
004920
004930 300-PROTEIN-MAINLINE.
004940     MOVE "300-PROTEIN-MAINLINE" TO PARA-NAME.
004950     IF WS-LINES > 45
004960         PERFORM 630-PROT-PAGE-BREAK THRU 630-EXIT.
004970
004980     MOVE DOKP-PROTEIN-NAME      TO PROTEIN-NAME-O.
004990     MOVE DOKP-BEST-COUNT        TO BEST-COUNT-O.
005000     MOVE DOKP-AVG-TOTAL-SCORE   TO AVG-TOTAL-O.
005010     MOVE DOKP-AVG-DOCKING-SCORE TO AVG-DOCK-O.
005020     MOVE DOKP-AVG-ENERGY-SCORE  TO AVG-ENERGY-O.
005030
005040     WRITE PROTRPT-REC-DATA FROM WS-PROT-DETAIL-REC
005050         AFTER ADVANCING 1.
005060     ADD +1 TO WS-LINES.
005070     ADD +1 TO PROTEINS-WRITTEN.
005080     PERFORM 950-READ-DOKPRNK THRU 950-EXIT.
005090 300-EXIT.
005100     EXIT.
005110
005120 630-PROT-PAGE-BREAK.
005130     WRITE PROTRPT-REC-DATA FROM WS-BLANK-LINE(1:60).
005140     PERFORM 730-WRITE-PROT-PAGE-HDR THRU 730-EXIT.
005150     PERFORM 740-WRITE-PROT-COLM-HDR THRU 740-EXIT.
005160 630-EXIT.
005170     EXIT.
005180
005190 730-WRITE-PROT-PAGE-HDR.
005200     MOVE "730-WRITE-PROT-PAGE-HDR" TO PARA-NAME.
005210     MOVE WS-PAGES TO PAGE2-NBR-O.
005220     WRITE PROTRPT-REC-DATA FROM WS-PROT-HDR-REC
005230         AFTER ADVANCING NEXT-PAGE.
005240     ADD +1 TO WS-PAGES.
005250     MOVE ZERO TO WS-LINES.
005260 730-EXIT.
005270     EXIT.
005280
005290 740-WRITE-PROT-COLM-HDR.
005300     MOVE "740-WRITE-PROT-COLM-HDR" TO PARA-NAME.
005310     WRITE PROTRPT-REC-DATA FROM WS-PROT-COLHDR-REC
005320         AFTER ADVANCING 2.
005330     ADD +2 TO WS-LINES.
005340 740-EXIT.
005350     EXIT.
005360
005370 400-WRITE-RUNLOG.
005380     MOVE "400-WRITE-RUNLOG" TO PARA-NAME.
005390     IF CONFORMATIONS-WRITTEN NOT = RCT-CONFORMATIONS-RANKED
005400         MOVE "** INVALID FILE - CONFORMATION COUNT OUT OF BALANCE"
005410                               TO ABEND-REASON
005420         MOVE CONFORMATIONS-WRITTEN TO ACTUAL-VAL
005430         MOVE RCT-CONFORMATIONS-RANKED TO EXPECTED-VAL
005440         WRITE SYSOUT-REC FROM DOK-ABEND-REC
005450         GO TO 1000-ABEND-RTN.
005460     IF PROTEINS-WRITTEN NOT = RCT-PROTEINS-RANKED
005470         MOVE "** INVALID FILE - PROTEIN COUNT OUT OF BALANCE"
005480                               TO ABEND-REASON
005490         MOVE PROTEINS-WRITTEN TO ACTUAL-VAL
005500         MOVE RCT-PROTEINS-RANKED TO EXPECTED-VAL
005510         WRITE SYSOUT-REC FROM DOK-ABEND-REC
005520         GO TO 1000-ABEND-RTN.
005530
005540     MOVE "RECORDS READ.................." TO RUNLOG-LABEL.
005550     MOVE RCT-RECORDS-READ TO RUNLOG-VALUE.
005560     WRITE RUNLOG-REC-DATA FROM WS-RUNLOG-LINE.
005570
005580     MOVE "CONFORMATIONS RANKED.........." TO RUNLOG-LABEL.
005590     MOVE RCT-CONFORMATIONS-RANKED TO RUNLOG-VALUE.
005600     WRITE RUNLOG-REC-DATA FROM WS-RUNLOG-LINE.
005610
005620     MOVE "PROTEINS RANKED..............." TO RUNLOG-LABEL.
005630     MOVE RCT-PROTEINS-RANKED TO RUNLOG-VALUE.
005640     WRITE RUNLOG-REC-DATA FROM WS-RUNLOG-LINE.
005650 400-EXIT.
005660     EXIT.
005670
005680 800-OPEN-FILES.
005690     OPEN OUTPUT SYSOUT.
005700     OPEN INPUT  DOKCRNK, DOKPRNK, DOKRCNT.
005710     OPEN OUTPUT CONFRPT, PROTRPT, RUNLOG.
005720 800-EXIT.
005730     EXIT.
005740
005750 850-CLOSE-FILES.
005760     CLOSE DOKCRNK, DOKPRNK, DOKRCNT, CONFRPT, PROTRPT, RUNLOG,
005770           SYSOUT.
005780 850-EXIT.
005790     EXIT.
005800
005810 900-READ-DOKCRNK.
005820     READ DOKCRNK INTO DOK-SCORE-REC
005830         AT END MOVE "N" TO MORE-CRNK-SW
005840         GO TO 900-EXIT
005850     END-READ.
005860 900-EXIT.
005870     EXIT.
005880
005890 950-READ-DOKPRNK.
005900     READ DOKPRNK INTO DOK-PROT-REC
005910         AT END MOVE "N" TO MORE-PRNK-SW
005920         GO TO 950-EXIT
005930     END-READ.
005940 950-EXIT.
005950     EXIT.
005960
005970 999-CLEANUP.
005980     MOVE "999-CLEANUP" TO PARA-NAME.
005990     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
006000     DISPLAY "** CONFORMATIONS PRINTED **".
006010     DISPLAY CONFORMATIONS-WRITTEN.
006020     DISPLAY "** PROTEINS PRINTED **".
006030     DISPLAY PROTEINS-WRITTEN.
006040     DISPLAY "******** NORMAL END OF JOB DOKRPRT ********".
006050 999-EXIT.
006060     EXIT.
006070
006080 1000-ABEND-RTN.
006090     WRITE SYSOUT-REC FROM DOK-ABEND-REC.
006100     DISPLAY WS-RPT-COUNTS-DISPLAY.
006110     DISPLAY "*** ABNORMAL END OF JOB- DOKRPRT ***" UPON CONSOLE.
006120     DIVIDE ZERO-VAL INTO ONE-VAL.
