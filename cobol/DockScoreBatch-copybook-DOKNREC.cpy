000010******************************************************************
000020* DOKNREC  -  NORMALIZED POSE RECORD, BUILT BY DOKCLEN FROM THE  *
000030*             CLEANSED DOKPOSE RECORD.  CARRIES BOTH THE RAW     *
000040*             METRIC AND THE PER-PROTEIN MIN-MAX NORMALIZED      *
000050*             METRIC SO DOKSCOR NEVER RE-READS THE RAW FILE.     *
000060******************************************************************
000070 01  DOK-NORM-REC.
000080     05  DOKN-RECORD-TYPE        PIC X(01).
000090         88  DOKN-DETAIL-REC           VALUE 'D'.
000100         88  DOKN-TRAILER-REC          VALUE 'T'.
000110     05  DOKN-TITLE              PIC X(20).
000120     05  DOKN-LIGNUM             PIC 9(05).
000130     05  DOKN-PROTEIN-NAME       PIC X(20).
000140***  RAW METRIC CARRIED FORWARD FOR THE OUTPUT REPORTS
000150     05  DOKN-RAW-METRICS.
000160         10  DOKN-R-METRIC-VAL OCCURS 13 TIMES
000170                               PIC S9(05)V9(04).
000180***  MIN-MAX NORMALIZED METRIC, 0 THRU 1, COMPUTED WITHIN THE
000190***  PROTEIN GROUP THE POSE BELONGS TO -- SEE DOKCLEN 400-NORM-RTN
000200     05  DOKN-NORM-METRICS.
000210         10  DOKN-N-METRIC-VAL OCCURS 13 TIMES
000220                               PIC 9V9(06).
000230     05  DOKN-MISSING-FLAGS.
000240         10  DOKN-MISS-FLAG OCCURS 13 TIMES PIC X(01).
000250             88  DOKN-METRIC-MISSING       VALUE 'Y'.
000260             88  DOKN-METRIC-PRESENT       VALUE 'N'.
000270     05  FILLER                  PIC X(20).
