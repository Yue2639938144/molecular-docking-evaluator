000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  DOKEDIT.
000030 AUTHOR. JON SAYLES.
000040 INSTALLATION. COBOL DEV CENTER.
000050 DATE-WRITTEN. 02/06/89.
000060 DATE-COMPILED. 02/06/89.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM EDITS THE RAW DOCKING-POSE FILE PRODUCED
000130*          BY THE DOCKING RUN COLLATOR JOB.  ONE POSE RECORD IS
000140*          CARRIED FOR EVERY CONFORMATION/PROTEIN COMBINATION
000150*          THAT CAME BACK FROM THE DOCKING ENGINE.
000160*
000170*          THE PROGRAM EDITS EACH RECORD FOR A PRESENT TITLE,
000180*          A PRESENT CONFORMATION NUMBER, AND THE FOUR REQUIRED
000190*          METRICS (DOCKING-SCORE, GSCORE, EMODEL, ENERGY), THEN
000200*          BALANCES FINAL RECORDS-READ AGAINST A TRAILER REC AND
000210*          WRITES A "GOOD" POSE RECORDS FILE FOR DOKCLEN.
000220*
000230******************************************************************
000240
000250         INPUT FILE              -   DOK0001.DOKRAW
000260
000270         INPUT ERROR FILE        -   DOK0001.DOKERR
000280
000290         OUTPUT FILE PRODUCED    -   DOK0001.DOKEDT1
000300
000310         DUMP FILE               -   SYSOUT
000320
000330******************************************************************
000340*CHANGE LOG.
000350*
000360* 02/06/89  JS     INITIAL VERSION - WRITTEN FOR THE DOCKING
000370*                   SCORE/RANK BATCH, PATTERNED ON DALYEDIT.
000380* 08/14/90  JS     ADDED THE PER-METRIC MISSING-FLAG EDIT FOR THE
000390*                   FOUR REQUIRED METRICS - REQUEST #1140.
000400* 05/03/92  TGD    BALANCING LOGIC ADDED TO 999-CLEANUP, SAME
000410*                   PATTERN AS THE PATIENT DAILY CHARGES EDIT.
000420* 01/19/94  MM     ADDED WS-RAW-QUICKVIEW SO THE TITLE/LIGNUM
000430*                   EDITS DO NOT HAVE TO WAIT ON THE FULL POSE
000440*                   COPYBOOK MOVE - REQUEST #3360.
000450* 10/11/96  AK     TIGHTENED THE LIGNUM EDIT - A BLANK CONFORMATION
000460*                   NUMBER WAS SLIPPING THROUGH AS ZERO - REQUEST
000470*                   #5099.
000480* 06/30/98  RA     Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
000490*                   NO CHANGES REQUIRED.  SIGNED OFF PER Y2K
000500*                   PROJECT REQUEST #6102.
000510* 02/22/99  TGD    VERIFIED AGAIN UNDER THE Y2K TEST PLAN - NO
000520*                   IMPACT, RAN CLEAN.
000530* 09/17/01  JS     ADDED WS-EDIT-COUNTS-DISPLAY SO THE ABEND DUMP
000540*                   CARRIES THE RAW COUNTERS, NOT JUST THE
000550*                   FORMATTED MESSAGE - REQUEST #7210.
000560* 06/19/03  AK     DROPPED CLASS VALID-ALPHA FROM SPECIAL-NAMES - IT
000570*                   WAS NEVER TESTED ANYWHERE IN THIS PROGRAM AND
000580*                   ISN'T A CLAUSE THIS SHOP USES - REQUEST #7701.
000590*
000600******************************************************************
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SOURCE-COMPUTER. IBM-390.
000640 OBJECT-COMPUTER. IBM-390.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM
000670     UPSI-0 ON STATUS IS DOK-TEST-RUN
000680            OFF STATUS IS DOK-PROD-RUN.
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710     SELECT SYSOUT
000720     ASSIGN TO UT-S-SYSOUT
000730       ORGANIZATION IS SEQUENTIAL.
000740
000750     SELECT DOKRAW
000760     ASSIGN TO UT-S-DOKRAW
000770       ACCESS MODE IS SEQUENTIAL
000780       FILE STATUS IS OFCODE.
000790
000800     SELECT DOKEDT1
000810     ASSIGN TO UT-S-DOKEDT1
000820       ACCESS MODE IS SEQUENTIAL
000830       FILE STATUS IS OFCODE.
000840
000850     SELECT DOKERR
000860     ASSIGN TO UT-S-DOKERR
000870       ACCESS MODE IS SEQUENTIAL
000880       FILE STATUS IS OFCODE.
000890
000900 DATA DIVISION.
000910 FILE SECTION.
000920 FD  SYSOUT
000930     RECORDING MODE IS F
000940     LABEL RECORDS ARE STANDARD
000950     RECORD CONTAINS 140 CHARACTERS
000960     BLOCK CONTAINS 0 RECORDS
000970     DATA RECORD IS SYSOUT-REC.
000980 01  SYSOUT-REC  PIC X(140).
000990
001000****** THIS FILE IS PASSED IN FROM THE DOCKING RUN COLLATOR JOB
001010****** IT CONSISTS OF ALL POSE RECORDS FOR THE RUN, ONE PER
001020****** CONFORMATION/PROTEIN PAIR, PLUS A SINGLE TRAILER REC
001030****** OUT OF BALANCE CONDITIONS SHOULD CAUSE THE JOB TO ABEND
001040 FD  DOKRAW
001050     RECORDING MODE IS F
001060     LABEL RECORDS ARE STANDARD
001070     RECORD CONTAINS 200 CHARACTERS
001080     BLOCK CONTAINS 0 RECORDS
001090     DATA RECORD IS DOK-RAW-REC-DATA.
001100 01  DOK-RAW-REC-DATA PIC X(200).
001110
001120****** THIS FILE IS WRITTEN FOR ALL POSE RECORDS THAT PASS
001130****** THE PROGRAM'S EDIT ROUTINES, FOR DOKCLEN TO CLEANSE
001140 FD  DOKEDT1
001150     RECORDING MODE IS F
001160     LABEL RECORDS ARE STANDARD
001170     RECORD CONTAINS 200 CHARACTERS
001180     BLOCK CONTAINS 0 RECORDS
001190     DATA RECORD IS DOK-EDIT-REC-DATA.
001200 01  DOK-EDIT-REC-DATA PIC X(200).
001210
001220 FD  DOKERR
001230     RECORDING MODE IS F
001240     LABEL RECORDS ARE STANDARD
001250     RECORD CONTAINS 240 CHARACTERS
001260     BLOCK CONTAINS 0 RECORDS
001270     DATA RECORD IS DOK-ERR-REC.
001280 01  DOK-ERR-REC.
001290     05  ERR-MSG                     PIC X(40).
001300     05  REST-OF-REC                 PIC X(200).
001310
001320 WORKING-STORAGE SECTION.
001330
001340 01  FILE-STATUS-CODES.
001350     05  OFCODE                  PIC X(02).
001360         88 CODE-WRITE    VALUE SPACES.
001370
001380** QSAM RECORD - ONE POSE PER CONFORMATION/PROTEIN PAIR
001390 COPY DOKPOSE.
001400
001410***  TRAILER VIEW OF THE SAME 200-BYTE SLOT, USED ONLY WHEN
001420***  DOK-RECORD-TYPE = 'T' TO PICK UP THE INPUT RECORD COUNT
001430 01  DOK-TRAILER-VIEW REDEFINES DOK-POSE-REC.
001440     05  TRL-RECORD-TYPE         PIC X(01).
001450     05  TRL-RECORD-COUNT        PIC 9(09).
001460     05  FILLER                  PIC X(190).
001470
001480***  QUICK-PEEK VIEW OF THE SAME SLOT SO THE TITLE/LIGNUM EDITS
001490***  DO NOT HAVE TO WAIT ON THE FULL COPYBOOK FIELD BREAKOUT
001500 01  WS-RAW-QUICKVIEW REDEFINES DOK-POSE-REC.
001510     05  QV-RECORD-TYPE          PIC X(01).
001520     05  QV-TITLE                PIC X(20).
001530     05  QV-LIGNUM               PIC 9(05).
001540     05  FILLER                  PIC X(174).
001550
001560 01  WS-TRAILER-REC.
001570     05  FILLER                  PIC X(01).
001580     05  IN-RECORD-COUNT         PIC 9(09).
001590     05  FILLER                  PIC X(190).
001600
001610 01  WS-EDIT-COUNTS.
001620     05  RECORDS-WRITTEN         PIC 9(07) COMP.
001630     05  RECORDS-IN-ERROR        PIC 9(07) COMP.
001640     05  RECORDS-READ            PIC 9(09) COMP.
001650
001660 01  WS-EDIT-COUNTS-DISPLAY REDEFINES WS-EDIT-COUNTS.
001670     05  FILLER                  PIC X(23).
001680
001690 01  WS-SYSOUT-REC.
001700     05  MSG                     PIC X(80).
001710     05  FILLER                  PIC X(60).
001720
001730 77  WS-DATE                     PIC 9(06).
001740
001750 01  MISC-WS-FLDS.
001760     05 PARA-NAME                PIC X(20) VALUE SPACES.
001770
001780 01  FLAGS-AND-SWITCHES.
001790     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
001800         88 NO-MORE-DATA VALUE "N".
001810     05 ERROR-FOUND-SW           PIC X(01) VALUE "Y".
001820         88 RECORD-ERROR-FOUND VALUE "Y".
001830         88 VALID-RECORD  VALUE "N".
001840
001850 COPY DOKABND.
001860
001870 PROCEDURE DIVISION.
001880     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001890     PERFORM 100-MAINLINE THRU 100-EXIT
001900             UNTIL NO-MORE-DATA OR
001910             DOK-TRAILER-REC.
001920     PERFORM 999-CLEANUP THRU 999-EXIT.
001930     MOVE +0 TO RETURN-CODE.
001940     GOBACK.
001950
001960 000-HOUSEKEEPING.
001970     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
001980     DISPLAY "******** BEGIN JOB DOKEDIT ********".
001990     ACCEPT  WS-DATE FROM DATE.
002000     INITIALIZE WS-EDIT-COUNTS, WS-TRAILER-REC.
002010     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002020     PERFORM 900-READ-DOKRAW THRU 900-EXIT.
002030     IF NO-MORE-DATA
002040         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
002050         GO TO 1000-ABEND-RTN.
002060 000-EXIT.
002070     EXIT.
002080
002090 100-MAINLINE.
002100     MOVE "100-MAINLINE" TO PARA-NAME.
002110     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
002120
002130     IF RECORD-ERROR-FOUND
002140         ADD +1 TO RECORDS-IN-ERROR
002150         PERFORM 710-WRITE-DOKERR THRU 710-EXIT
002160     ELSE
002170         ADD +1 TO RECORDS-WRITTEN
002180         PERFORM 700-WRITE-DOKEDT1 THRU 700-EXIT.
002190     PERFORM 900-READ-DOKRAW THRU 900-EXIT.
002200 100-EXIT.
002210     EXIT.
002220
002230 300-FIELD-EDITS.
002240     MOVE "N" TO ERROR-FOUND-SW.
002250     MOVE "300-FIELD-EDITS" TO PARA-NAME.
002260******** Presence edits on the keys
002270     IF QV-TITLE = SPACES
002280        MOVE "*** MISSING TITLE" TO ERR-MSG
002290        MOVE "Y" TO ERROR-FOUND-SW
002300        GO TO 300-EXIT.
002310
002320     IF QV-LIGNUM NOT NUMERIC
002330        MOVE "*** MISSING OR NON-NUMERIC LIGNUM" TO ERR-MSG
002340        MOVE "Y" TO ERROR-FOUND-SW
002350        GO TO 300-EXIT.
002360
002370******** The four required metrics must be present on the record
002380     IF DOK-MISS-FLAG(1) = 'Y'
002390        MOVE "*** REQUIRED METRIC MISSING - DOCKING-SCORE" TO
002400           ERR-MSG
002410        MOVE "Y" TO ERROR-FOUND-SW
002420        GO TO 300-EXIT.
002430
002440     IF DOK-MISS-FLAG(2) = 'Y'
002450        MOVE "*** REQUIRED METRIC MISSING - GSCORE" TO ERR-MSG
002460        MOVE "Y" TO ERROR-FOUND-SW
002470        GO TO 300-EXIT.
002480
002490     IF DOK-MISS-FLAG(3) = 'Y'
002500        MOVE "*** REQUIRED METRIC MISSING - EMODEL" TO ERR-MSG
002510        MOVE "Y" TO ERROR-FOUND-SW
002520        GO TO 300-EXIT.
002530
002540     IF DOK-MISS-FLAG(4) = 'Y'
002550        MOVE "*** REQUIRED METRIC MISSING - ENERGY" TO ERR-MSG
002560        MOVE "Y" TO ERROR-FOUND-SW
002570        GO TO 300-EXIT.
002580
002590     IF DOK-PROTEIN-NAME = SPACES
002600        MOVE "*** MISSING PROTEIN-NAME" TO ERR-MSG
002610        MOVE "Y" TO ERROR-FOUND-SW
002620        GO TO 300-EXIT.
002630
002640 300-EXIT.
002650     EXIT.
002660
002670 700-WRITE-DOKEDT1.
002680     WRITE DOK-EDIT-REC-DATA FROM DOK-POSE-REC.
002690 700-EXIT.
002700     EXIT.
002710
002720 710-WRITE-DOKERR.
002730     MOVE DOK-POSE-REC TO REST-OF-REC.
002740     WRITE DOK-ERR-REC.
002750 710-EXIT.
002760     EXIT.
002770
002780 800-OPEN-FILES.
002790     MOVE "800-OPEN-FILES" TO PARA-NAME.
002800     OPEN INPUT DOKRAW.
002810     OPEN OUTPUT DOKEDT1, SYSOUT, DOKERR.
002820 800-EXIT.
002830     EXIT.
002840
002850 850-CLOSE-FILES.
002860     MOVE "850-CLOSE-FILES" TO PARA-NAME.
002870     CLOSE DOKRAW, DOKEDT1, SYSOUT, DOKERR.
002880 850-EXIT.
002890     EXIT.
002900
002910 900-READ-DOKRAW.
002920     READ DOKRAW INTO DOK-POSE-REC
002930         AT END MOVE "N" TO MORE-DATA-SW
002940         GO TO 900-EXIT
002950     END-READ.
002960     MOVE "N" TO ERROR-FOUND-SW.
002970     ADD +1 TO RECORDS-READ.
002980 900-EXIT.
002990     EXIT.
003000
003010 999-CLEANUP.
003020     MOVE "999-CLEANUP" TO PARA-NAME.
003030     IF NOT DOK-TRAILER-REC
003040         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
003050         GO TO 1000-ABEND-RTN.
003060
003070     MOVE DOK-RAW-REC-DATA TO WS-TRAILER-REC.
003080     ADD +1 TO RECORDS-WRITTEN.
003090     IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
003100         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
003110                               TO ABEND-REASON
003120         MOVE RECORDS-READ     TO ACTUAL-VAL
003130         MOVE IN-RECORD-COUNT  TO EXPECTED-VAL
003140         WRITE SYSOUT-REC FROM DOK-ABEND-REC
003150         DISPLAY "** RECORDS READ **"
003160         DISPLAY RECORDS-READ
003170         DISPLAY "** RECORD-IN EXPECTED **"
003180         DISPLAY  IN-RECORD-COUNT
003190         GO TO 1000-ABEND-RTN.
003200
003210     MOVE "T" TO DOK-RECORD-TYPE.
003220     MOVE RECORDS-WRITTEN TO IN-RECORD-COUNT.
003230     WRITE DOK-EDIT-REC-DATA FROM WS-TRAILER-REC.
003240
003250     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
003260
003270     DISPLAY "** RECORDS READ **".
003280     DISPLAY RECORDS-READ.
003290     DISPLAY "** RECORDS WRITTEN **".
003300     DISPLAY  RECORDS-WRITTEN.
003310     DISPLAY "** ERROR RECORDS FOUND **".
003320     DISPLAY  RECORDS-IN-ERROR.
003330
003340     DISPLAY "******** NORMAL END OF JOB DOKEDIT ********".
003350 999-EXIT.
003360     EXIT.
003370
003380 1000-ABEND-RTN.
003390     WRITE SYSOUT-REC FROM DOK-ABEND-REC.
003400     DISPLAY WS-EDIT-COUNTS-DISPLAY.
003410     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
003420     DISPLAY "*** ABNORMAL END OF JOB- DOKEDIT ***" UPON CONSOLE.
003430     DIVIDE ZERO-VAL INTO ONE-VAL.
