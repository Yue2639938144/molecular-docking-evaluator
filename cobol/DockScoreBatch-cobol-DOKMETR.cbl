000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  DOKMETR.
000030 AUTHOR. R ALVAREZ.
000040 INSTALLATION. COBOL DEVELOPMENT CENTER.
000050 DATE-WRITTEN. 03/14/89.
000060 DATE-COMPILED. 03/14/89.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS SUBPROGRAM IS THE METRICS ENGINE FOR THE DOCKING
000130*          SCORE/RANK BATCH.  IT IS CALLED ONCE PER POSE BY
000140*          DOKSCOR AFTER THE POSE HAS BEEN CLEANSED AND ITS
000150*          METRICS NORMALIZED BY DOKCLEN.
000160*
000170*          FOR EACH OF THE THREE METRIC GROUPS (DOCKING, ENERGY,
000180*          OPTIONAL) IT BUILDS THE WEIGHTED MEAN OF THE SELECTED,
000190*          NON-MISSING METRICS - SUM OF (WEIGHT TIMES NORMALIZED
000200*          VALUE) OVER SUM OF WEIGHT.  A GROUP WITH NO SELECTED
000210*          METRIC SCORES 1.0 (WORST).  THE THREE GROUP SCORES ARE
000220*          THEN COMBINED INTO THE COMPOSITE TOTAL SCORE.  WHEN
000230*          NO OPTIONAL METRIC IS SELECTED FOR THE RUN, THE
000240*          OPTIONAL GROUP'S WEIGHT IS RE-DISTRIBUTED BACK ACROSS
000250*          THE DOCKING AND ENERGY GROUPS IN THEIR OWN RATIO.
000260*
000270******************************************************************
000280*CHANGE LOG.
000290*
000300* 03/14/89  RA     INITIAL VERSION - WRITTEN FOR THE DOCKING
000310*                   SCORE/RANK BATCH, PATTERNED ON CLCLBCST.
000320* 07/02/90  RA     ADDED THE GROUP-WEIGHT-TOTAL CHECK SO A GROUP
000330*                   WITH NO SELECTED METRIC SCORES WORST INSTEAD
000340*                   OF ABENDING ON A ZERO DIVIDE.
000350* 11/19/91  TGD    CLEANED UP COMMENTS, NO LOGIC CHANGE.
000360* 04/08/93  JS     CHANGED GROUP-WEIGHT TABLE TO BE PASSED IN ON
000370*                   THE CALL RATHER THAN HARD-CODED HERE, SO
000380*                   DOKSCOR CAN OWN THE ONE COPY OF THE WEIGHTS.
000390* 09/23/94  MM     ADDED 420-REBALANCE-WEIGHTS FOR RUNS WITH NO
000400*                   OPTIONAL METRIC SELECTED - REQUEST #4471.
000410* 02/17/96  AK     CHANGED THE GROUP AVERAGE FROM A PLAIN MEAN OF
000420*                   THE NORMALIZED VALUES TO A TRUE WEIGHTED MEAN
000430*                   (SUM OF WEIGHT TIMES VALUE OVER SUM OF
000440*                   WEIGHT) - THE PLAIN MEAN IGNORED THE PER
000450*                   METRIC WEIGHTS ENTIRELY - REQUEST #5005.
000460* 06/30/98  RA     Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
000470*                   NO CHANGES REQUIRED.  SIGNED OFF PER Y2K
000480*                   PROJECT REQUEST #6102.
000490* 01/11/99  TGD    VERIFIED AGAIN UNDER THE Y2K TEST PLAN AFTER
000500*                   DOKSCOR'S CALL INTERFACE CHANGED - NO IMPACT.
000510* 08/04/00  JS     ADDED WS-OPTIONAL-AVG TO THE GROUP-TOTALS
000520*                   REDEFINES SO THE DEBUG DISPLAY IN DOKSCOR CAN
000530*                   SEE IT - REQUEST #6588.
000540* 05/02/03  MM     NO FUNCTIONAL CHANGE - RECOMPILED AFTER THE
000550*                   DOKWGHT COPYBOOK PICTURE CLAUSES WERE WIDENED.
000560* 06/19/03  AK     400-CALC-COMPOSITE WAS GATING THE REBALANCE ON
000570*                   THIS POSE'S OWN WS-OPTIONAL-WTOT, SO A RUN
000580*                   THAT DOES SELECT OPTIONAL METRICS BUT HITS A
000590*                   POSE WHERE THEY ARE ALL MISSING WAS WRONGLY
000600*                   DROPPING THE OPTIONAL GROUP'S WEIGHT INSTEAD OF
000610*                   SCORING IT 1.0 UNDER THE FULL SPLIT - ADDED
000620*                   DOKM-OPT-SELECTED-SW, SET ONCE BY DOKSCOR FROM
000630*                   THE WEIGHT TABLE, AND GATED THE REBALANCE ON
000640*                   THAT INSTEAD.  ALSO DROPPED CLASS VALID-ALPHA
000650*                   FROM SPECIAL-NAMES - NEVER TESTED ANYWHERE IN
000660*                   THIS PROGRAM AND NOT A CLAUSE THIS SHOP USES -
000670*                   REQUEST #7701.
000680*
000690******************************************************************
000700 ENVIRONMENT DIVISION.
000710 CONFIGURATION SECTION.
000720 SOURCE-COMPUTER. IBM-390.
000730 OBJECT-COMPUTER. IBM-390.
000740 SPECIAL-NAMES.
000750     C01 IS TOP-OF-FORM
000760     UPSI-0 ON STATUS IS DOK-TEST-RUN
000770            OFF STATUS IS DOK-PROD-RUN.
000780 INPUT-OUTPUT SECTION.
000790
000800 DATA DIVISION.
000810 FILE SECTION.
000820
000830 WORKING-STORAGE SECTION.
000840 01  WS-METRIC-WORK.
000850     05  WS-GROUP-WSUM OCCURS 3 TIMES
000860                      PIC 9(03)V9(06) COMP-3.
000870     05  WS-GROUP-WTOT OCCURS 3 TIMES
000880                      PIC 9(02)V9(04) COMP-3.
000890     05  FILLER                  PIC X(06).
000900
000910 01  WS-GROUP-TOTALS REDEFINES WS-METRIC-WORK.
000920     05  WS-DOCKING-WSUM         PIC 9(03)V9(06) COMP-3.
000930     05  WS-ENERGY-WSUM          PIC 9(03)V9(06) COMP-3.
000940     05  WS-OPTIONAL-WSUM        PIC 9(03)V9(06) COMP-3.
000950     05  WS-DOCKING-WTOT         PIC 9(02)V9(04) COMP-3.
000960     05  WS-ENERGY-WTOT          PIC 9(02)V9(04) COMP-3.
000970     05  WS-OPTIONAL-WTOT        PIC 9(02)V9(04) COMP-3.
000980     05  WS-OPTIONAL-AVG         PIC 9V9(06).
000990     05  FILLER                  PIC X(02).
001000
001010 01  WS-RUN-WEIGHTS.
001020     05  WS-EFF-WT OCCURS 3 TIMES
001030                      PIC 9V9(04).
001040     05  FILLER                  PIC X(04).
001050
001060 01  WS-RUN-WEIGHTS-ALT REDEFINES WS-RUN-WEIGHTS.
001070     05  WS-EFF-DOCKING-WT       PIC 9V9(04).
001080     05  WS-EFF-ENERGY-WT        PIC 9V9(04).
001090     05  WS-EFF-OPTIONAL-WT      PIC 9V9(04).
001100     05  FILLER                  PIC X(04).
001110
001120 01  MISC-FIELDS.
001130     05  WS-METRIC-SUB           PIC 9(02) COMP.
001140
001150 LINKAGE SECTION.
001160 01  DOKM-CALC-REC.
001170     05  DOKM-NORM-METRICS OCCURS 13 TIMES
001180                      PIC 9V9(06).
001190     05  DOKM-METRIC-WEIGHT OCCURS 13 TIMES
001200                      PIC 9V9(04).
001210     05  DOKM-METRIC-GROUP OCCURS 13 TIMES
001220                      PIC X(01).
001230         88  DOKM-GRP-DOCKING          VALUE 'D'.
001240         88  DOKM-GRP-ENERGY           VALUE 'E'.
001250         88  DOKM-GRP-OPTIONAL         VALUE 'O'.
001260     05  DOKM-MISSING-FLAGS OCCURS 13 TIMES
001270                      PIC X(01).
001280         88  DOKM-METRIC-MISSING       VALUE 'Y'.
001290     05  DOKM-GROUP-WEIGHT OCCURS 3 TIMES
001300                      PIC 9V9(04).
001310***  'Y' = AT LEAST ONE OPTIONAL METRIC IS SELECTED FOR THE RUN,
001320***  SET ONCE BY DOKSCOR FROM DOKWGHT - NOT THIS POSE'S OWN
001330***  ACCUMULATED OPTIONAL WEIGHT TOTAL, WHICH CAN BE ZERO ON ANY
001340***  GIVEN POSE EVEN WHEN THE RUN DOES SELECT OPTIONAL METRICS
001350     05  DOKM-OPT-SELECTED-SW    PIC X(01).
001360     88  DOKM-OPTIONAL-SELECTED      VALUE 'Y'.
001370     05  DOKM-TOTAL-SCORE        PIC 9V9(06).
001380     05  DOKM-DOCKING-SCORE      PIC 9V9(06).
001390     05  DOKM-ENERGY-SCORE       PIC 9V9(06).
001400     05  FILLER                  PIC X(09).
001410
001420 01  DOKM-CALC-GROUPS REDEFINES DOKM-CALC-REC.
001430     05  DOKM-G-DOCKING OCCURS 2 TIMES
001440                      PIC 9V9(06).
001450     05  DOKM-G-ENERGY OCCURS 2 TIMES
001460                      PIC 9V9(06).
001470     05  DOKM-G-OPTIONAL OCCURS 9 TIMES
001480                      PIC 9V9(06).
001490
001500 01  RETURN-CD                  PIC 9(04) COMP.
001510
001520 PROCEDURE DIVISION USING DOKM-CALC-REC, RETURN-CD.
001530     PERFORM 100-CALC-DOCKING-GRP THRU 100-EXIT.
001540     PERFORM 200-CALC-ENERGY-GRP THRU 200-EXIT.
001550     PERFORM 300-CALC-OPTIONAL-GRP THRU 300-EXIT.
001560     PERFORM 400-CALC-COMPOSITE THRU 400-EXIT.
001570     MOVE ZERO TO RETURN-CD.
001580     GOBACK.
001590
001600 100-CALC-DOCKING-GRP.
001610     MOVE ZERO TO WS-DOCKING-WSUM.
001620     MOVE ZERO TO WS-DOCKING-WTOT.
001630     PERFORM 110-ACCUM-DOCKING-METRIC THRU 110-EXIT
001640             VARYING WS-METRIC-SUB FROM 1 BY 1
001650             UNTIL WS-METRIC-SUB > 13.
001660     IF WS-DOCKING-WTOT = ZERO
001670         MOVE 1 TO DOKM-DOCKING-SCORE
001680         GO TO 100-EXIT.
001690     COMPUTE DOKM-DOCKING-SCORE ROUNDED =
001700             WS-DOCKING-WSUM / WS-DOCKING-WTOT.
001710 100-EXIT.
001720     EXIT.
001730
001740 110-ACCUM-DOCKING-METRIC.
001750     IF NOT DOKM-GRP-DOCKING(WS-METRIC-SUB)
001760         GO TO 110-EXIT.
001770     IF DOKM-METRIC-MISSING(WS-METRIC-SUB)
001780         GO TO 110-EXIT.
001790     IF DOKM-METRIC-WEIGHT(WS-METRIC-SUB) = ZERO
001800         GO TO 110-EXIT.
001810     COMPUTE WS-DOCKING-WSUM =
001820             WS-DOCKING-WSUM +
001830            (DOKM-METRIC-WEIGHT(WS-METRIC-SUB) *
001840             DOKM-NORM-METRICS(WS-METRIC-SUB)).
001850     ADD DOKM-METRIC-WEIGHT(WS-METRIC-SUB) TO WS-DOCKING-WTOT.
001860 110-EXIT.
001870     EXIT.
001880
001890 200-CALC-ENERGY-GRP.
001900     MOVE ZERO TO WS-ENERGY-WSUM.
001910     MOVE ZERO TO WS-ENERGY-WTOT.
001920     PERFORM 210-ACCUM-ENERGY-METRIC THRU 210-EXIT
001930             VARYING WS-METRIC-SUB FROM 1 BY 1
001940             UNTIL WS-METRIC-SUB > 13.
001950     IF WS-ENERGY-WTOT = ZERO
001960         MOVE 1 TO DOKM-ENERGY-SCORE
001970         GO TO 200-EXIT.
001980     COMPUTE DOKM-ENERGY-SCORE ROUNDED =
001990             WS-ENERGY-WSUM / WS-ENERGY-WTOT.
002000 200-EXIT.
002010     EXIT.
002020
002030 210-ACCUM-ENERGY-METRIC.
002040     IF NOT DOKM-GRP-ENERGY(WS-METRIC-SUB)
002050         GO TO 210-EXIT.
002060     IF DOKM-METRIC-MISSING(WS-METRIC-SUB)
002070         GO TO 210-EXIT.
002080     IF DOKM-METRIC-WEIGHT(WS-METRIC-SUB) = ZERO
002090         GO TO 210-EXIT.
002100     COMPUTE WS-ENERGY-WSUM =
002110             WS-ENERGY-WSUM +
002120            (DOKM-METRIC-WEIGHT(WS-METRIC-SUB) *
002130             DOKM-NORM-METRICS(WS-METRIC-SUB)).
002140     ADD DOKM-METRIC-WEIGHT(WS-METRIC-SUB) TO WS-ENERGY-WTOT.
002150 210-EXIT.
002160     EXIT.
002170
002180 300-CALC-OPTIONAL-GRP.
002190     MOVE ZERO TO WS-OPTIONAL-WSUM.
002200     MOVE ZERO TO WS-OPTIONAL-WTOT.
002210     PERFORM 310-ACCUM-OPTIONAL-METRIC THRU 310-EXIT
002220             VARYING WS-METRIC-SUB FROM 1 BY 1
002230             UNTIL WS-METRIC-SUB > 13.
002240     IF WS-OPTIONAL-WTOT = ZERO
002250         MOVE 1 TO WS-OPTIONAL-AVG
002260         GO TO 300-EXIT.
002270     COMPUTE WS-OPTIONAL-AVG ROUNDED =
002280             WS-OPTIONAL-WSUM / WS-OPTIONAL-WTOT.
002290 300-EXIT.
002300     EXIT.
002310
002320 310-ACCUM-OPTIONAL-METRIC.
002330     IF NOT DOKM-GRP-OPTIONAL(WS-METRIC-SUB)
002340         GO TO 310-EXIT.
002350     IF DOKM-METRIC-MISSING(WS-METRIC-SUB)
002360         GO TO 310-EXIT.
002370     IF DOKM-METRIC-WEIGHT(WS-METRIC-SUB) = ZERO
002380         GO TO 310-EXIT.
002390     COMPUTE WS-OPTIONAL-WSUM =
002400             WS-OPTIONAL-WSUM +
002410            (DOKM-METRIC-WEIGHT(WS-METRIC-SUB) *
002420             DOKM-NORM-METRICS(WS-METRIC-SUB)).
002430     ADD DOKM-METRIC-WEIGHT(WS-METRIC-SUB) TO WS-OPTIONAL-WTOT.
002440 310-EXIT.
002450     EXIT.
002460
002470 400-CALC-COMPOSITE.
002480     MOVE DOKM-GROUP-WEIGHT(1) TO WS-EFF-DOCKING-WT.
002490     MOVE DOKM-GROUP-WEIGHT(2) TO WS-EFF-ENERGY-WT.
002500     MOVE DOKM-GROUP-WEIGHT(3) TO WS-EFF-OPTIONAL-WT.
002510***  REBALANCE ONLY WHEN THE RUN ITSELF HAS NO OPTIONAL METRIC
002520***  SELECTED - A POSE WHOSE SELECTED OPTIONAL METRICS ALL
002530***  HAPPEN TO BE MISSING STILL KEEPS THE FULL OPTIONAL WEIGHT
002540***  AND SCORES THAT GROUP AT 1.0 (SEE 300-CALC-OPTIONAL-GRP)
002550     IF DOKM-OPTIONAL-SELECTED
002560         GO TO 450-BUILD-TOTAL.
002570     PERFORM 420-REBALANCE-WEIGHTS THRU 420-EXIT.
002580 450-BUILD-TOTAL.
002590     COMPUTE DOKM-TOTAL-SCORE ROUNDED =
002600             (DOKM-DOCKING-SCORE * WS-EFF-DOCKING-WT) +
002610             (DOKM-ENERGY-SCORE  * WS-EFF-ENERGY-WT) +
002620             (WS-OPTIONAL-AVG    * WS-EFF-OPTIONAL-WT).
002630 400-EXIT.
002640     EXIT.
002650
002660 420-REBALANCE-WEIGHTS.
002670***  NO OPTIONAL METRIC IS SELECTED FOR THIS RUN - PUT THE
002680***  OPTIONAL GROUP'S WEIGHT BACK INTO DOCKING/ENERGY IN THEIR
002690***  OWN RATIO SO THE TOTAL SCORE STILL ADDS TO A FULL WEIGHT
002700***  OF ONE (DEFAULT 0.4/0.4/0.2 BECOMES 0.5/0.5/0.0)
002710     COMPUTE WS-EFF-DOCKING-WT ROUNDED =
002720             DOKM-GROUP-WEIGHT(1) /
002730            (DOKM-GROUP-WEIGHT(1) + DOKM-GROUP-WEIGHT(2)).
002740     COMPUTE WS-EFF-ENERGY-WT ROUNDED =
002750             DOKM-GROUP-WEIGHT(2) /
002760            (DOKM-GROUP-WEIGHT(1) + DOKM-GROUP-WEIGHT(2)).
002770     MOVE ZERO TO WS-EFF-OPTIONAL-WT.
002780     MOVE ZERO TO WS-OPTIONAL-AVG.
002790 420-EXIT.
002800     EXIT.
