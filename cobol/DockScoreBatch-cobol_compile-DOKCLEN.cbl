000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  DOKCLEN.
000030 AUTHOR. MARIE MCNEIL.
000040 INSTALLATION. COBOL DEV CENTER.
000050 DATE-WRITTEN. 03/02/89.
000060 DATE-COMPILED. 03/02/89.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM CLEANSES THE EDITED POSE FILE FROM DOKEDIT
000130*          AND BUILDS THE PER-PROTEIN MIN-MAX NORMALIZED METRIC
000140*          VALUES THE SCORING STEP NEEDS.  IT RUNS IN TWO PASSES
000150*          OVER THE DATA, THE SAME WAY THE OLD EQUIPMENT-CHARGE
000160*          TABLE STEP DID IT -- PASS ONE CLEANSES EACH RECORD AND
000170*          BUILDS A TABLE OF EACH PROTEIN'S HIGH/LOW METRIC
000180*          VALUES, PASS TWO RE-READS THE CLEANSED RECORDS AND
000190*          USES THE TABLE TO WORK OUT EACH RECORD'S NORMALIZED
000200*          METRIC.
000210*
000220*          CLEANSING RULES -
000230*            - DOCKING-SCORE OR GSCORE = 10000 IS THE DOCKING
000240*              ENGINE'S FAILED-POSE SENTINEL, TREATED AS MISSING.
000250*            - ANY METRIC THAT IS NOT NUMERIC IS TREATED AS
000260*              MISSING.
000270*
000280*          NORMALIZING RULE, PER PROTEIN, PER METRIC -
000290*              NORM = (VALUE - PROTEIN-MIN) / (PROTEIN-MAX -
000300*                      PROTEIN-MIN)
000310*          A MISSING METRIC, OR A METRIC NO POSE OF THAT PROTEIN
000320*          CARRIED AT ALL, NORMALIZES TO 1 (THE WORST SCORE).  IF
000330*          THE PROTEIN'S HIGH AND LOW ARE THE SAME VALUE EVERY
000340*          PRESENT POSE NORMALIZES TO 0.
000350*
000360******************************************************************
000370
000380        INPUT FILE              -   DOK0001.DOKEDT1
000390
000400        WORK FILE               -   DOK0001.DOKCLN1
000410
000420        OUTPUT FILE PRODUCED    -   DOK0001.DOKNORM
000430
000440        DUMP FILE               -   SYSOUT
000450
000460******************************************************************
000470*CHANGE LOG.
000480*
000490* 03/02/89  MM     INITIAL VERSION - WRITTEN FOR THE DOCKING
000500*                   SCORE/RANK BATCH, PATTERNED ON THE OLD
000510*                   EQUIPMENT-CHARGE TABLE-BUILD STEP.
000520* 11/30/90  MM     ADDED THE SENTINEL-VALUE EDIT FOR DOCKING-SCORE
000530*                   AND GSCORE - REQUEST #1390.
000540* 07/08/92  JS     FIXED A BUG WHERE A PROTEIN WITH ONLY ONE POSE
000550*                   NORMALIZED TO 1 INSTEAD OF 0 - REQUEST #2215.
000560* 02/14/94  TGD    RAISED THE PROTEIN TABLE FROM 25 TO 50 ROWS -
000570*                   REQUEST #3402.
000580* 09/19/96  AK     ADDED PT-METRIC-ANY SO A METRIC NO POSE OF A
000590*                   PROTEIN CARRIED NORMALIZES TO 1 INSTEAD OF
000600*                   BLOWING UP ON A ZERO-DIVIDE - REQUEST #5188.
000610* 06/30/98  RA     Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
000620*                   NO CHANGES REQUIRED.  SIGNED OFF PER Y2K
000630*                   PROJECT REQUEST #6102.
000640* 02/22/99  TGD    VERIFIED AGAIN UNDER THE Y2K TEST PLAN - NO
000650*                   IMPACT, RAN CLEAN.
000660* 04/05/02  MM     ADDED THE PASS-1/PASS-2 BALANCE CHECKS SO A
000670*                   MID-RUN ABEND COULD NOT LEAVE A SHORT DOKNORM
000680*                   FILE FOR DOKSCOR - REQUEST #7466.
000690* 06/19/03  AK     DROPPED CLASS VALID-ALPHA FROM SPECIAL-NAMES - IT
000700*                   WAS NEVER TESTED ANYWHERE IN THIS PROGRAM AND
000710*                   ISN'T A CLAUSE THIS SHOP USES - REQUEST #7701.
000720*
000730******************************************************************
000740 ENVIRONMENT DIVISION.
000750 CONFIGURATION SECTION.
000760 SOURCE-COMPUTER. IBM-390.
000770 OBJECT-COMPUTER. IBM-390.
000780 SPECIAL-NAMES.
000790     C01 IS TOP-OF-FORM
000800     UPSI-0 ON STATUS IS DOK-TEST-RUN
000810            OFF STATUS IS DOK-PROD-RUN.
000820 INPUT-OUTPUT SECTION.
000830 FILE-CONTROL.
000840     SELECT SYSOUT
000850     ASSIGN TO UT-S-SYSOUT
000860       ORGANIZATION IS SEQUENTIAL.
000870
000880     SELECT DOKEDT1
000890     ASSIGN TO UT-S-DOKEDT1
000900       ACCESS MODE IS SEQUENTIAL
000910       FILE STATUS IS IFCODE.
000920
000930     SELECT DOKCLN1
000940     ASSIGN TO UT-S-DOKCLN1
000950       ACCESS MODE IS SEQUENTIAL
000960       FILE STATUS IS WFCODE.
000970
000980     SELECT DOKNORM
000990     ASSIGN TO UT-S-DOKNORM
001000       ACCESS MODE IS SEQUENTIAL
001010       FILE STATUS IS OFCODE.
001020
001030 DATA DIVISION.
001040 FILE SECTION.
001050 FD  SYSOUT
001060     RECORDING MODE IS F
001070     LABEL RECORDS ARE STANDARD
001080     RECORD CONTAINS 140 CHARACTERS
001090     BLOCK CONTAINS 0 RECORDS
001100     DATA RECORD IS SYSOUT-REC.
001110 01  SYSOUT-REC  PIC X(140).
001120
001130****** THIS FILE IS THE "GOOD" POSE FILE WRITTEN BY DOKEDIT
001140 FD  DOKEDT1
001150     RECORDING MODE IS F
001160     LABEL RECORDS ARE STANDARD
001170     RECORD CONTAINS 200 CHARACTERS
001180     BLOCK CONTAINS 0 RECORDS
001190     DATA RECORD IS DOK-EDIT-REC-DATA.
001200 01  DOK-EDIT-REC-DATA PIC X(200).
001210
001220****** PASS-1 WORK FILE - CLEANSED POSES, RE-READ IN PASS 2
001230 FD  DOKCLN1
001240     RECORDING MODE IS F
001250     LABEL RECORDS ARE STANDARD
001260     RECORD CONTAINS 200 CHARACTERS
001270     BLOCK CONTAINS 0 RECORDS
001280     DATA RECORD IS DOK-CLN1-REC-DATA.
001290 01  DOK-CLN1-REC-DATA PIC X(200).
001300
001310****** OUTPUT FILE PRODUCED FOR DOKSCOR - CLEANSED RAW VALUE AND
001320****** NORMALIZED VALUE CARRIED SIDE BY SIDE FOR EACH POSE
001330 FD  DOKNORM
001340     RECORDING MODE IS F
001350     LABEL RECORDS ARE STANDARD
001360     RECORD CONTAINS 287 CHARACTERS
001370     BLOCK CONTAINS 0 RECORDS
001380     DATA RECORD IS DOK-NORM-REC-DATA.
001390 01  DOK-NORM-REC-DATA PIC X(287).
001400
001410 WORKING-STORAGE SECTION.
001420
001430 01  FILE-STATUS-CODES.
001440     05  IFCODE                  PIC X(02).
001450         88 NO-MORE-EDT1  VALUE "10".
001460     05  WFCODE                  PIC X(02).
001470         88 CODE-WRITE    VALUE SPACES.
001480     05  OFCODE                  PIC X(02).
001490         88 CODE-WRITE2   VALUE SPACES.
001500
001510** QSAM RECORD - ONE POSE PER CONFORMATION/PROTEIN PAIR
001520 COPY DOKPOSE.
001530
001540***  TRAILER VIEW OF THE POSE SLOT, PICKED UP FROM DOKEDT1 AND
001550***  CARRIED THROUGH TO DOKCLN1 UNCHANGED
001560 01  WS-TRAILER-VIEW REDEFINES DOK-POSE-REC.
001570     05  TRL-RECORD-TYPE         PIC X(01).
001580     05  TRL-RECORD-COUNT        PIC 9(09).
001590     05  FILLER                  PIC X(190).
001600
001610** QSAM RECORD - CLEANSED VALUE PLUS NORMALIZED VALUE, FOR DOKSCOR
001620 COPY DOKNREC.
001630
001640***  TRAILER VIEW OF THE NORMALIZED RECORD SLOT, BUILT BY 999-
001650***  CLEANUP AND WRITTEN AS THE LAST RECORD OF DOKNORM
001660 01  WS-NORM-TRAILER-VIEW REDEFINES DOK-NORM-REC.
001670     05  NTR-RECORD-TYPE         PIC X(01).
001680     05  NTR-RECORD-COUNT        PIC 9(09).
001690     05  FILLER                  PIC X(277).
001700
001710***  ONE ROW PER PROTEIN SEEN IN PASS 1 - HIGH/LOW METRIC VALUES
001720***  USED BY PASS 2 TO NORMALIZE EVERY POSE OF THAT PROTEIN.  AN
001730***  UNUSED ROW'S NAME STAYS SPACES SO IT NEVER MATCHES A SEARCH.
001740 01  WS-PROTEIN-TABLE-AREA.
001750     05  PRO-TABLE-ENTRY OCCURS 50 TIMES INDEXED BY PRO-IDX.
001760         10  PT-PROTEIN-NAME     PIC X(20).
001770         10  PT-METRIC-MIN OCCURS 13 TIMES
001780                               PIC S9(05)V9(04).
001790         10  PT-METRIC-MAX OCCURS 13 TIMES
001800                               PIC S9(05)V9(04).
001810         10  PT-METRIC-ANY OCCURS 13 TIMES PIC X(01).
001820             88  PT-ANY-PRESENT         VALUE 'Y'.
001830         10  FILLER              PIC X(04).
001840
001850***  TEST-RUN QUICK-PEEK AT JUST THE PROTEIN NAME SLOT OF EACH
001860***  TABLE ROW, SO 050-LOAD-PROTEIN-TABLE CAN DISPLAY THE TABLE
001870***  AS IT IS BUILT WITHOUT BREAKING OUT EVERY MIN/MAX COLUMN -
001880***  SAME HABIT AS DOKSCOR'S WS-CALC-GROUPS TEST-RUN VIEW.
001890 01  WS-PROTEIN-NAMES-VIEW REDEFINES WS-PROTEIN-TABLE-AREA.
001900     05  PTN-ENTRY OCCURS 50 TIMES.
001910         10  PTN-NAME            PIC X(20).
001920         10  FILLER              PIC X(251).
001930
001940 01  WS-CLEN-COUNTS.
001950     05  RECORDS-READ             PIC 9(09) COMP.
001960     05  RECORDS-WRITTEN          PIC 9(09) COMP.
001970     05  PROTEINS-LOADED          PIC 9(02) COMP.
001980     05  WS-METRIC-SUB            PIC 9(02) COMP.
001990
002000 01  WS-CLEN-COUNTS-DISPLAY REDEFINES WS-CLEN-COUNTS.
002010     05  FILLER                  PIC X(15).
002020
002030 01  WS-SYSOUT-REC.
002040     05  MSG                     PIC X(80).
002050     05  FILLER                  PIC X(60).
002060
002070 77  WS-DATE                     PIC 9(06).
002080
002090 01  MISC-WS-FLDS.
002100     05 PARA-NAME                PIC X(20) VALUE SPACES.
002110
002120 01  FLAGS-AND-SWITCHES.
002130     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
002140         88 NO-MORE-DATA VALUE "N".
002150     05 MORE-DATA2-SW            PIC X(01) VALUE "Y".
002160         88 NO-MORE-DATA2 VALUE "N".
002170     05 PROTEIN-FOUND-SW         PIC X(01) VALUE "N".
002180         88 PROTEIN-ROW-FOUND VALUE "Y".
002190
002200 COPY DOKABND.
002210
002220 PROCEDURE DIVISION.
002230     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002240     PERFORM 100-PASS1-MAINLINE THRU 100-EXIT
002250             UNTIL NO-MORE-DATA OR DOK-TRAILER-REC.
002260     PERFORM 300-PASS1-CLEANUP THRU 300-EXIT.
002270     PERFORM 350-PASS2-HOUSEKEEPING THRU 350-EXIT.
002280     PERFORM 400-PASS2-MAINLINE THRU 400-EXIT
002290             UNTIL NO-MORE-DATA2 OR DOKN-TRAILER-REC.
002300     PERFORM 999-CLEANUP THRU 999-EXIT.
002310     MOVE +0 TO RETURN-CODE.
002320     GOBACK.
002330
002340 000-HOUSEKEEPING.
002350     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002360     DISPLAY "******** BEGIN JOB DOKCLEN ********".
002370     ACCEPT  WS-DATE FROM DATE.
002380     INITIALIZE WS-CLEN-COUNTS, WS-PROTEIN-TABLE-AREA.
002390     PERFORM 800-OPEN-PASS1-FILES THRU 800-EXIT.
002400     PERFORM 900-READ-DOKEDT1 THRU 900-EXIT.
002410     IF NO-MORE-DATA
002420         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
002430         GO TO 1000-ABEND-RTN.
002440 000-EXIT.
002450     EXIT.
002460
002470 100-PASS1-MAINLINE.
002480     MOVE "100-PASS1-MAINLINE" TO PARA-NAME.
002490     PERFORM 200-CLEANSE-RTN THRU 200-EXIT.
002500     PERFORM 050-LOAD-PROTEIN-TABLE THRU 050-EXIT.
002510     PERFORM 700-WRITE-DOKCLN1 THRU 700-EXIT.
002520     PERFORM 900-READ-DOKEDT1 THRU 900-EXIT.
002530 100-EXIT.
002540     EXIT.
002550
002560******************************************************************
002570* THE DOCKING ENGINE STAMPS A FAILED POSE'S DOCKING-SCORE AND
002580* GSCORE WITH 10000 - THAT VALUE, OR ANY METRIC THAT DID NOT COME
002590* ACROSS AS A NUMBER, IS TREATED AS MISSING FOR SCORING.
002600******************************************************************
002610 200-CLEANSE-RTN.
002620     MOVE "200-CLEANSE-RTN" TO PARA-NAME.
002630     PERFORM 210-CLEANSE-METRIC THRU 210-EXIT
002640             VARYING WS-METRIC-SUB FROM 1 BY 1
002650             UNTIL WS-METRIC-SUB > 13.
002660 200-EXIT.
002670     EXIT.
002680
002690 210-CLEANSE-METRIC.
002700     IF DOK-R-METRIC-VAL(WS-METRIC-SUB) NOT NUMERIC
002710         MOVE 'Y' TO DOK-MISS-FLAG(WS-METRIC-SUB)
002720         GO TO 210-EXIT.
002730     IF WS-METRIC-SUB = 1 OR WS-METRIC-SUB = 2
002740         IF DOK-R-METRIC-VAL(WS-METRIC-SUB) = 10000
002750             MOVE 'Y' TO DOK-MISS-FLAG(WS-METRIC-SUB).
002760 210-EXIT.
002770     EXIT.
002780
002790******************************************************************
002800* FIND THIS POSE'S PROTEIN IN THE WORKING TABLE, ADDING A NEW ROW
002810* THE FIRST TIME THE PROTEIN IS SEEN, THEN ROLL THIS POSE'S
002820* NON-MISSING METRICS INTO THAT PROTEIN'S HIGH/LOW VALUES.
002830******************************************************************
002840 050-LOAD-PROTEIN-TABLE.
002850     MOVE "050-LOAD-PROTEIN-TABLE" TO PARA-NAME.
002860     PERFORM 420-FIND-PROTEIN-IDX THRU 420-EXIT.
002870     IF NOT PROTEIN-ROW-FOUND
002880         ADD +1 TO PROTEINS-LOADED
002890         SET PRO-IDX TO PROTEINS-LOADED
002900         MOVE DOK-PROTEIN-NAME TO PT-PROTEIN-NAME(PRO-IDX)
002910         IF DOK-TEST-RUN
002920             DISPLAY "TEST-RUN PROTEIN TABLE ROW ADDED: "
002930                     PTN-NAME(PRO-IDX).
002940     PERFORM 060-ROLL-METRIC-MINMAX THRU 060-EXIT
002950             VARYING WS-METRIC-SUB FROM 1 BY 1
002960             UNTIL WS-METRIC-SUB > 13.
002970 050-EXIT.
002980     EXIT.
002990
003000 060-ROLL-METRIC-MINMAX.
003010     IF DOK-METRIC-MISSING(WS-METRIC-SUB)
003020         GO TO 060-EXIT.
003030     IF NOT PT-ANY-PRESENT(PRO-IDX, WS-METRIC-SUB)
003040         MOVE 'Y' TO PT-METRIC-ANY(PRO-IDX, WS-METRIC-SUB)
003050         MOVE DOK-R-METRIC-VAL(WS-METRIC-SUB)
003060                                 TO PT-METRIC-MIN(PRO-IDX, WS-METRIC-SUB)
003070         MOVE DOK-R-METRIC-VAL(WS-METRIC-SUB)
003080                                 TO PT-METRIC-MAX(PRO-IDX, WS-METRIC-SUB)
003090         GO TO 060-EXIT.
003100     IF DOK-R-METRIC-VAL(WS-METRIC-SUB) <
003110                                 PT-METRIC-MIN(PRO-IDX, WS-METRIC-SUB)
003120         MOVE DOK-R-METRIC-VAL(WS-METRIC-SUB)
003130                                 TO PT-METRIC-MIN(PRO-IDX, WS-METRIC-SUB).
003140     IF DOK-R-METRIC-VAL(WS-METRIC-SUB) >
003150                                 PT-METRIC-MAX(PRO-IDX, WS-METRIC-SUB)
003160         MOVE DOK-R-METRIC-VAL(WS-METRIC-SUB)
003170                                 TO PT-METRIC-MAX(PRO-IDX, WS-METRIC-SUB).
003180 060-EXIT.
003190     EXIT.
003200
003210 300-PASS1-CLEANUP.
003220     MOVE "300-PASS1-CLEANUP" TO PARA-NAME.
003230     IF NOT DOK-TRAILER-REC
003240         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
003250         GO TO 1000-ABEND-RTN.
003260
003270     IF RECORDS-READ NOT EQUAL TO TRL-RECORD-COUNT
003280         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
003290                               TO ABEND-REASON
003300         MOVE RECORDS-READ     TO ACTUAL-VAL
003310         MOVE TRL-RECORD-COUNT TO EXPECTED-VAL
003320         WRITE SYSOUT-REC FROM DOK-ABEND-REC
003330         GO TO 1000-ABEND-RTN.
003340
003350     PERFORM 700-WRITE-DOKCLN1 THRU 700-EXIT.
003360     PERFORM 850-CLOSE-PASS1-FILES THRU 850-EXIT.
003370 300-EXIT.
003380     EXIT.
003390
003400 350-PASS2-HOUSEKEEPING.
003410     MOVE "350-PASS2-HOUSEKEEPING" TO PARA-NAME.
003420     PERFORM 860-OPEN-PASS2-FILES THRU 860-EXIT.
003430     PERFORM 950-READ-DOKCLN1 THRU 950-EXIT.
003440     IF NO-MORE-DATA2
003450         MOVE "EMPTY WORK FILE" TO ABEND-REASON
003460         GO TO 1000-ABEND-RTN.
003470 350-EXIT.
003480     EXIT.
003490
003500 400-PASS2-MAINLINE.
003510     MOVE "400-PASS2-MAINLINE" TO PARA-NAME.
003520     PERFORM 420-FIND-PROTEIN-IDX THRU 420-EXIT.
003530     IF NOT PROTEIN-ROW-FOUND
003540         MOVE "** PROTEIN NOT IN TABLE - PASS 1/2 MISMATCH"
003550                               TO ABEND-REASON
003560         GO TO 1000-ABEND-RTN.
003570
003580     MOVE DOK-RECORD-TYPE    TO DOKN-RECORD-TYPE.
003590     MOVE DOK-TITLE          TO DOKN-TITLE.
003600     MOVE DOK-LIGNUM         TO DOKN-LIGNUM.
003610     MOVE DOK-PROTEIN-NAME   TO DOKN-PROTEIN-NAME.
003620     MOVE DOK-RAW-METRICS    TO DOKN-RAW-METRICS.
003630     MOVE DOK-MISSING-FLAGS  TO DOKN-MISSING-FLAGS.
003640
003650     PERFORM 410-NORM-METRIC THRU 410-EXIT
003660             VARYING WS-METRIC-SUB FROM 1 BY 1
003670             UNTIL WS-METRIC-SUB > 13.
003680
003690     ADD +1 TO RECORDS-WRITTEN.
003700     PERFORM 710-WRITE-DOKNORM THRU 710-EXIT.
003710     PERFORM 950-READ-DOKCLN1 THRU 950-EXIT.
003720 400-EXIT.
003730     EXIT.
003740
003750******************************************************************
003760* NORM = (VALUE - PROTEIN-MIN) / (PROTEIN-MAX - PROTEIN-MIN),
003770* OVER THE NON-MISSING POSES OF THIS METRIC FOR THIS PROTEIN.
003780* MISSING, OR NEVER CARRIED BY THIS PROTEIN AT ALL, NORMALIZES TO
003790* THE WORST SCORE OF 1.  A FLAT HIGH/LOW NORMALIZES EVERY PRESENT
003800* POSE TO THE BEST SCORE OF 0.
003810******************************************************************
003820 410-NORM-METRIC.
003830     IF DOK-METRIC-MISSING(WS-METRIC-SUB)
003840         MOVE 1 TO DOKN-N-METRIC-VAL(WS-METRIC-SUB)
003850         GO TO 410-EXIT.
003860     IF NOT PT-ANY-PRESENT(PRO-IDX, WS-METRIC-SUB)
003870         MOVE 1 TO DOKN-N-METRIC-VAL(WS-METRIC-SUB)
003880         GO TO 410-EXIT.
003890     IF PT-METRIC-MAX(PRO-IDX, WS-METRIC-SUB) =
003900                             PT-METRIC-MIN(PRO-IDX, WS-METRIC-SUB)
003910         MOVE 0 TO DOKN-N-METRIC-VAL(WS-METRIC-SUB)
003920         GO TO 410-EXIT.
003930     COMPUTE DOKN-N-METRIC-VAL(WS-METRIC-SUB) ROUNDED =
003940         (DOK-R-METRIC-VAL(WS-METRIC-SUB) -
003950          PT-METRIC-MIN(PRO-IDX, WS-METRIC-SUB)) /
003960         (PT-METRIC-MAX(PRO-IDX, WS-METRIC-SUB) -
003970          PT-METRIC-MIN(PRO-IDX, WS-METRIC-SUB)).
003980 410-EXIT.
003990     EXIT.
004000
004010 420-FIND-PROTEIN-IDX.
004020     MOVE "N" TO PROTEIN-FOUND-SW.
004030     SET PRO-IDX TO 1.
004040     SEARCH PRO-TABLE-ENTRY
004050         AT END
004060             MOVE "N" TO PROTEIN-FOUND-SW
004070         WHEN PT-PROTEIN-NAME(PRO-IDX) = DOK-PROTEIN-NAME
004080             MOVE "Y" TO PROTEIN-FOUND-SW.
004090 420-EXIT.
004100     EXIT.
004110
004120 700-WRITE-DOKCLN1.
004130     WRITE DOK-CLN1-REC-DATA FROM DOK-POSE-REC.
004140 700-EXIT.
004150     EXIT.
004160
004170 710-WRITE-DOKNORM.
004180     WRITE DOK-NORM-REC-DATA FROM DOK-NORM-REC.
004190 710-EXIT.
004200     EXIT.
004210
004220 800-OPEN-PASS1-FILES.
004230     MOVE "800-OPEN-PASS1-FILES" TO PARA-NAME.
004240     OPEN INPUT DOKEDT1.
004250     OPEN OUTPUT DOKCLN1, SYSOUT.
004260 800-EXIT.
004270     EXIT.
004280
004290 850-CLOSE-PASS1-FILES.
004300     MOVE "850-CLOSE-PASS1-FILES" TO PARA-NAME.
004310     CLOSE DOKEDT1, DOKCLN1.
004320 850-EXIT.
004330     EXIT.
004340
004350 860-OPEN-PASS2-FILES.
004360     MOVE "860-OPEN-PASS2-FILES" TO PARA-NAME.
004370     OPEN INPUT DOKCLN1.
004380     OPEN OUTPUT DOKNORM.
004390 860-EXIT.
004400     EXIT.
004410
004420 870-CLOSE-PASS2-FILES.
004430     MOVE "870-CLOSE-PASS2-FILES" TO PARA-NAME.
004440     CLOSE DOKCLN1, DOKNORM, SYSOUT.
004450 870-EXIT.
004460     EXIT.
004470
004480 900-READ-DOKEDT1.
004490     READ DOKEDT1 INTO DOK-POSE-REC
004500         AT END MOVE "N" TO MORE-DATA-SW
004510         GO TO 900-EXIT
004520     END-READ.
004530     ADD +1 TO RECORDS-READ.
004540 900-EXIT.
004550     EXIT.
004560
004570 950-READ-DOKCLN1.
004580     READ DOKCLN1 INTO DOK-POSE-REC
004590         AT END MOVE "N" TO MORE-DATA2-SW
004600         GO TO 950-EXIT
004610     END-READ.
004620 950-EXIT.
004630     EXIT.
004640
004650 999-CLEANUP.
004660     MOVE "999-CLEANUP" TO PARA-NAME.
004670     MOVE 'T' TO NTR-RECORD-TYPE.
004680     MOVE RECORDS-WRITTEN TO NTR-RECORD-COUNT.
004690     WRITE DOK-NORM-REC-DATA FROM WS-NORM-TRAILER-VIEW.
004700
004710     PERFORM 870-CLOSE-PASS2-FILES THRU 870-EXIT.
004720
004730     DISPLAY "** RECORDS READ (PASS 1) **".
004740     DISPLAY RECORDS-READ.
004750     DISPLAY "** PROTEINS LOADED **".
004760     DISPLAY PROTEINS-LOADED.
004770     DISPLAY "** RECORDS WRITTEN **".
004780     DISPLAY  RECORDS-WRITTEN.
004790
004800     DISPLAY "******** NORMAL END OF JOB DOKCLEN ********".
004810 999-EXIT.
004820     EXIT.
004830
004840 1000-ABEND-RTN.
004850     WRITE SYSOUT-REC FROM DOK-ABEND-REC.
004860     DISPLAY WS-CLEN-COUNTS-DISPLAY.
004870     DISPLAY "*** ABNORMAL END OF JOB- DOKCLEN ***" UPON CONSOLE.
004880     DIVIDE ZERO-VAL INTO ONE-VAL.
