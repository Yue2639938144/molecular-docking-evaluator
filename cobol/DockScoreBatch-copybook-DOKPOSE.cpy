000010******************************************************************
000020* DOKPOSE  -  ONE DOCKING POSE (CONFORMATION x PROTEIN) RECORD   *
000030*             ONE RECORD PER POSE, KEYED BY TITLE + LIGNUM +     *
000040*             PROTEIN-NAME.  TRAILER ROW CARRIES THE INPUT       *
000050*             RECORD COUNT FOR BALANCING (DOK-RECORD-TYPE = 'T') *
000060*             USED BY DOKEDIT, DOKCLEN AND DOKSCOR.              *
000070******************************************************************
000080 01  DOK-POSE-REC.
000090     05  DOK-RECORD-TYPE         PIC X(01).
000100         88  DOK-DETAIL-REC            VALUE 'D'.
000110         88  DOK-TRAILER-REC           VALUE 'T'.
000120     05  DOK-TITLE               PIC X(20).
000130     05  DOK-LIGNUM              PIC 9(05).
000140     05  DOK-PROTEIN-NAME        PIC X(20).
000150***  THE 13 RAW METRICS, IN THE ORDER CARRIED BY THE SOURCE FILE
000160***  -- DOCKING GROUP (2), ENERGY GROUP (2), OPTIONAL GROUP (9)
000170     05  DOK-RAW-METRICS.
000180         10  DOK-R-DOCKING-SCORE PIC S9(05)V9(04).
000190         10  DOK-R-GSCORE        PIC S9(05)V9(04).
000200         10  DOK-R-EMODEL        PIC S9(05)V9(04).
000210         10  DOK-R-ENERGY        PIC S9(05)V9(04).
000220         10  DOK-R-LIPO          PIC S9(05)V9(04).
000230         10  DOK-R-HBOND         PIC S9(05)V9(04).
000240         10  DOK-R-METAL         PIC S9(05)V9(04).
000250         10  DOK-R-REWARDS       PIC S9(05)V9(04).
000260         10  DOK-R-EVDW          PIC S9(05)V9(04).
000270         10  DOK-R-ECOUL         PIC S9(05)V9(04).
000280         10  DOK-R-EROTB         PIC S9(05)V9(04).
000290         10  DOK-R-ESITE         PIC S9(05)V9(04).
000300         10  DOK-R-EINTERNAL     PIC S9(05)V9(04).
000310***  TABLE VIEW OF THE SAME 13 METRICS, FOR THE CLEANSE/NORMALIZE
000320***  AND SCORING LOOPS THAT WALK ALL METRICS BY SUBSCRIPT
000330     05  DOK-RAW-METRICS-TBL REDEFINES DOK-RAW-METRICS.
000340         10  DOK-R-METRIC-VAL OCCURS 13 TIMES
000350                               PIC S9(05)V9(04).
000360***  'Y' = METRIC NOT USABLE FOR THIS POSE (SENTINEL OR NON-NUM),
000370***  ONE FLAG PER METRIC IN THE SAME ORDER AS DOK-RAW-METRICS
000380     05  DOK-MISSING-FLAGS.
000390         10  DOK-MISS-FLAG OCCURS 13 TIMES PIC X(01).
000400             88  DOK-METRIC-MISSING        VALUE 'Y'.
000410             88  DOK-METRIC-PRESENT        VALUE 'N'.
000420     05  FILLER                  PIC X(24).
