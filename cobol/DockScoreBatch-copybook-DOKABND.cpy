000010******************************************************************
000020* DOKABND  -  ABEND / SYSOUT DISPLAY LINE FOR THE DOCKING BATCH  *
000030*             COPIED INTO EVERY STEP OF THE SCORING/RANKING RUN *
000040******************************************************************
000050 01  DOK-ABEND-REC.
000060     05  ABEND-MSG-LIT           PIC X(14) VALUE '*** ABEND ***'.
000070     05  FILLER                  PIC X(01) VALUE SPACE.
000080     05  ABEND-REASON            PIC X(60).
000090     05  FILLER                  PIC X(02) VALUE SPACES.
000100     05  ABEND-EXPECTED-LIT      PIC X(10) VALUE 'EXPECTED: '.
000110     05  EXPECTED-VAL            PIC X(20).
000120     05  FILLER                  PIC X(02) VALUE SPACES.
000130     05  ABEND-ACTUAL-LIT        PIC X(08) VALUE 'ACTUAL: '.
000140     05  ACTUAL-VAL              PIC X(20).
000150     05  FILLER                  PIC X(03) VALUE SPACES.
000160
000170***  FORCES A 0C7/0CB-STYLE SYSTEM ABEND SO THE JOB SHOWS UP ON
000180***  THE OPERATOR'S ABEND LIST INSTEAD OF JUST SETTING A RETURN
000190***  CODE THAT THE NEXT JOB STEP MIGHT NOT CHECK
000200 77  ZERO-VAL                    PIC S9(01) COMP VALUE ZERO.
000210 77  ONE-VAL                     PIC S9(01) COMP VALUE +1.
