000010******************************************************************
000020* DOKSREC  -  SCORED POSE RECORD, BUILT BY DOKSCOR FROM THE      *
000030*             NORMALIZED DOKNREC RECORD.  CARRIED THROUGH        *
000040*             DOKRANK'S SORT/RANK STEPS AND INTO DOKRPRT.        *
000050*             DOUBLES AS THE DOKCONF/DOKCRNK WORK RECORD -- THE  *
000060*             WINNING POSE FOR A CONFORMATION *IS* A DOK-SCORE-  *
000070*             REC, SO NO SEPARATE CONFORMATION LAYOUT IS KEPT.   *
000080******************************************************************
000090 01  DOK-SCORE-REC.
000100     05  DOKS-RECORD-TYPE        PIC X(01).
000110         88  DOKS-DETAIL-REC           VALUE 'D'.
000120         88  DOKS-TRAILER-REC          VALUE 'T'.
000130     05  DOKS-TITLE              PIC X(20).
000140     05  DOKS-LIGNUM             PIC 9(05).
000150     05  DOKS-PROTEIN-NAME       PIC X(20).
000160***  COMPOSITE AND GROUP SCORES RETURNED BY DOKMETR
000170     05  DOKS-TOTAL-SCORE        PIC 9V9(06).
000180     05  DOKS-DOCKING-SCORE      PIC 9V9(06).
000190     05  DOKS-ENERGY-SCORE       PIC 9V9(06).
000200***  RAW METRIC, CARRIED FORWARD ONLY FOR THE REPORT DETAIL LINES
000210     05  DOKS-RAW-METRICS.
000220         10  DOKS-R-METRIC-VAL OCCURS 13 TIMES
000230                               PIC S9(05)V9(04).
000240     05  DOKS-MISSING-FLAGS.
000250         10  DOKS-MISS-FLAG OCCURS 13 TIMES PIC X(01).
000260             88  DOKS-METRIC-MISSING       VALUE 'Y'.
000270             88  DOKS-METRIC-PRESENT       VALUE 'N'.
000280     05  FILLER                  PIC X(16).
