000010******************************************************************
000020* DOKWGHT  -  DEFAULT METRIC WEIGHT TABLE FOR THE SCORING RUN.   *
000030*             LOADED BY DOKSCOR 000-HOUSEKEEPING AND PASSED TO   *
000040*             DOKMETR ON EVERY CALL.  TABLE IS SHOP-STANDARD     *
000050*             LITERAL CONSTANTS, NOT FETCHED FROM ANY DATA BASE  *
000060*             -- CHANGING A WEIGHT MEANS RECOMPILING THIS BOOK.  *
000070*             A METRIC'S WEIGHT VALUE IS CARRIED AS A RAW DIGIT  *
000080*             STRING (NNNNN = N.NNNN) SINCE A DISPLAY PICTURE    *
000090*             HAS NO DECIMAL POINT CHARACTER OF ITS OWN.  BY     *
000100*             SHOP STANDARD ONLY THE FOUR REQUIRED METRICS ARE   *
000110*             SELECTED OUT OF THE BOX -- THE NINE OPTIONAL       *
000120*             METRICS CARRY A DEFAULT WEIGHT BUT ARE MARKED      *
000130*             NOT-SELECTED (SEE WGT-SELECTED) UNTIL A RUN ASKS   *
000140*             FOR THEM.                                         *
000150******************************************************************
000160 01  WS-METRIC-WEIGHT-TABLE-DATA.
000170     05  FILLER PIC X(27) VALUE 'DOCKING-SCORE       D10000Y'.
000180     05  FILLER PIC X(27) VALUE 'GSCORE              D10000Y'.
000190     05  FILLER PIC X(27) VALUE 'EMODEL              E10000Y'.
000200     05  FILLER PIC X(27) VALUE 'ENERGY              E10000Y'.
000210     05  FILLER PIC X(27) VALUE 'LIPO                O05000N'.
000220     05  FILLER PIC X(27) VALUE 'HBOND               O07000N'.
000230     05  FILLER PIC X(27) VALUE 'METAL               O03000N'.
000240     05  FILLER PIC X(27) VALUE 'REWARDS             O05000N'.
000250     05  FILLER PIC X(27) VALUE 'EVDW                O05000N'.
000260     05  FILLER PIC X(27) VALUE 'ECOUL               O05000N'.
000270     05  FILLER PIC X(27) VALUE 'EROTB               O03000N'.
000280     05  FILLER PIC X(27) VALUE 'ESITE               O05000N'.
000290     05  FILLER PIC X(27) VALUE 'EINTERNAL           O03000N'.
000300***  TABLE VIEW OF THE 13 CONSTANT ROWS ABOVE, SEARCHED BY
000310***  DOKSCOR AND DOKMETR AGAINST DOKN-N-METRIC-VAL BY SUBSCRIPT
000320 01  WS-METRIC-WEIGHT-TABLE REDEFINES WS-METRIC-WEIGHT-TABLE-DATA.
000330     05  WGT-TABLE-ENTRY OCCURS 13 TIMES
000340                         INDEXED BY WGT-IDX.
000350         10  WGT-METRIC-NAME     PIC X(20).
000360         10  WGT-GROUP-CODE      PIC X(01).
000370             88  WGT-GROUP-DOCKING     VALUE 'D'.
000380             88  WGT-GROUP-ENERGY      VALUE 'E'.
000390             88  WGT-GROUP-OPTIONAL    VALUE 'O'.
000400         10  WGT-WEIGHT          PIC 9V9(04).
000410         10  WGT-SELECTED        PIC X(01).
000420             88  WGT-IS-SELECTED       VALUE 'Y'.
000430***  GROUP-LEVEL WEIGHTS USED TO BUILD THE COMPOSITE TOTAL SCORE
000440***  -- RE-BALANCED BY DOKMETR 420-REBALANCE-WEIGHTS WHEN THE
000450***  OPTIONAL GROUP HAS NO SELECTED METRICS FOR A GIVEN RUN
000460 77  WS-DOCKING-GRP-WT          PIC 9V9(04) VALUE .4000.
000470 77  WS-ENERGY-GRP-WT           PIC 9V9(04) VALUE .4000.
000480 77  WS-OPTIONAL-GRP-WT         PIC 9V9(04) VALUE .2000.
